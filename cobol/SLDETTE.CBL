000100* SLDETTE.CBL
000200*-------------------------------------------------------------
000300*   FILE-CONTROL entry for the DETTE master.  Line sequential;
000400*   DETTE-TABLE (OCCURS/SEARCH ALL on DETTE-ID) is the working
000500*   index, loaded/saved in full each run (see
000600*   PL-LOOK-FOR-DETTE-RECORD.CBL).  dette-statistiques.cob
000700*   re-reads this file sorted on DETTE-CLIENT-ID for the
000800*   control-break statistics pass.
000900*-------------------------------------------------------------
001000      SELECT DETTE-FILE ASSIGN TO "DETTE-FILE"
001100             ORGANIZATION IS LINE SEQUENTIAL
001200             FILE STATUS IS WS-DETTE-FILE-STATUS.
001300

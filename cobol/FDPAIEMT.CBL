000100* FDPAIEMT.CBL
000200*-------------------------------------------------------------
000300*   PAIEMENT master record.  65 bytes (9+11+10+26+9).
000400*-------------------------------------------------------------
000500  FD  PAIEMENT-FILE
000600      LABEL RECORDS ARE STANDARD.
000700  01  PAIEMENT-RECORD.
000800      05 PAIEMENT-ID                   PIC 9(9).
000900      05 PAIEMENT-MONTANT               PIC S9(8)V99.
001000      05 PAIEMENT-DATE                 PIC X(10).
001100      05 PAIEMENT-DATE-CREATION        PIC X(26).
001200      05 PAIEMENT-DETTE-ID              PIC 9(9).
001300

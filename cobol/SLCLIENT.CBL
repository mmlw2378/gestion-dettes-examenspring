000100* SLCLIENT.CBL
000200*-------------------------------------------------------------
000300*   FILE-CONTROL entry for the CLIENT master.  Line sequential,
000400*   same as the rest of this chain -- no native index in this
000500*   dialect, so lookups by CLIENT-ID go through the sorted
000550*   CLIENT-TABLE (OCCURS/SEARCH ALL) built by LOAD-CLIENT-TABLE
000600*   and rewritten in full by SAVE-CLIENT-TABLE (see
000700*   PL-LOOK-FOR-CLIENT-RECORD.CBL).
000800*-------------------------------------------------------------
000900      SELECT CLIENT-FILE ASSIGN TO "CLIENT-FILE"
001000             ORGANIZATION IS LINE SEQUENTIAL
001100             FILE STATUS IS WS-CLIENT-FILE-STATUS.
001200

000100* PL-RECOMPUTE-DETTE-BALANCE.CBL
000200*-------------------------------------------------------------
000300*   Re-derives a debt's MONTANT-PAYE from the full PAIEMENT
000400*   -TABLE detail (a re-sum, not an incremental add/subtract,
000500*   closes the rounding-drift gap GD0015 found) and recomputes
000550*   MONTANT-RESTANT from it.
000600*   The caller must have already SEARCH ALL'd DETTE-TABLE so
000700*   DETTE-IDX is positioned on the debt to recompute, and must
000800*   set WK-DETTE-ID to that same DETTE-ID first.
000900*-------------------------------------------------------------
001000 RECOMPUTE-DETTE-BALANCE.
001100
001200     MOVE ZERO TO WK-RECOMPUTED-PAYE.
001300     PERFORM SUM-ONE-PAIEMENT-ROW
001400        VARYING PAIEMENT-IDX FROM 1 BY 1
001500          UNTIL PAIEMENT-IDX > PAIEMENT-TABLE-COUNT.
001600
001700     MOVE WK-RECOMPUTED-PAYE TO DT-MONTANT-PAYE-T (DETTE-IDX).
001800     COMPUTE DT-MONTANT-REST-T (DETTE-IDX) =
001900             DT-MONTANT-T (DETTE-IDX) - WK-RECOMPUTED-PAYE.
002000*_________________________________________________________________
002100
002200 SUM-ONE-PAIEMENT-ROW.
002300
002400     IF NOT PT-ROW-DELETED (PAIEMENT-IDX)
002500        AND PT-DETTE-ID-T (PAIEMENT-IDX) = WK-DETTE-ID
002600           ADD PT-MONTANT-T (PAIEMENT-IDX) TO WK-RECOMPUTED-PAYE.
002700*_________________________________________________________________
002800

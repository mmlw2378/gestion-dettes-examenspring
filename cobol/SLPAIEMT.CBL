000100* SLPAIEMT.CBL
000200*-------------------------------------------------------------
000300*   FILE-CONTROL entry for the PAIEMENT master.  Line
000400*   sequential; paiement-posting.cob re-reads this file
000500*   end-to-end for every re-derive of a debt's MONTANT-PAYE
000600*   (GD0015 -- the full re-sum, not an incremental add, is
000650*   what closed the rounding-drift gap audit found), and
000700*   paiement-statistiques.cob re-reads it sorted on
000800*   PAIEMENT-DETTE-ID for the control-break statistics pass.
000900*-------------------------------------------------------------
001000      SELECT PAIEMENT-FILE ASSIGN TO "PAIEMENT-FILE"
001100             ORGANIZATION IS LINE SEQUENTIAL
001200             FILE STATUS IS WS-PAIEMENT-FILE-STATUS.
001300

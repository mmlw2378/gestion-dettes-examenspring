000100* PL-LOOK-FOR-DETTE-RECORD.CBL
000200*-------------------------------------------------------------
000300*   Loads/saves/searches DETTE-TABLE-AREA (see WSDETTAB.CBL),
000400*   same discipline as PL-LOOK-FOR-CLIENT-RECORD.CBL.
000500*-------------------------------------------------------------
000600 LOAD-DETTE-TABLE.
000700
000800     MOVE ZERO TO DETTE-TABLE-COUNT.
000900     OPEN INPUT DETTE-FILE.
001000     PERFORM READ-DETTE-FILE-NEXT-RECORD.
001100     PERFORM LOAD-ONE-DETTE-ROW UNTIL DETTE-FILE-EOF.
001200     CLOSE DETTE-FILE.
001300*_________________________________________________________________
001400
001500 LOAD-ONE-DETTE-ROW.
001600
001700     ADD 1 TO DETTE-TABLE-COUNT.
001800     SET DETTE-IDX TO DETTE-TABLE-COUNT.
001900     MOVE DETTE-ID          TO DT-ID-T (DETTE-IDX).
002000     MOVE DETTE-DATE        TO DT-DATE-T (DETTE-IDX).
002100     MOVE DETTE-MONTANT     TO DT-MONTANT-T (DETTE-IDX).
002200     MOVE DETTE-MONTANT-PAYE TO DT-MONTANT-PAYE-T (DETTE-IDX).
002300     MOVE DETTE-MONTANT-REST TO DT-MONTANT-REST-T (DETTE-IDX).
002400     MOVE DETTE-CLIENT-ID    TO DT-CLIENT-ID-T (DETTE-IDX).
002500     MOVE "N"               TO DT-DELETED (DETTE-IDX).
002600     PERFORM READ-DETTE-FILE-NEXT-RECORD.
002700*_________________________________________________________________
002800
002900 READ-DETTE-FILE-NEXT-RECORD.
003000
003100     READ DETTE-FILE
003200        AT END
003300           MOVE "10" TO WS-DETTE-FILE-STATUS.
003400*_________________________________________________________________
003500
003600 SAVE-DETTE-TABLE.
003700
003800     OPEN OUTPUT DETTE-FILE.
003900     PERFORM SAVE-ONE-DETTE-ROW
004000        VARYING DETTE-IDX FROM 1 BY 1
004100          UNTIL DETTE-IDX > DETTE-TABLE-COUNT.
004200     CLOSE DETTE-FILE.
004300*_________________________________________________________________
004400
004500 SAVE-ONE-DETTE-ROW.
004600
004700     IF NOT DT-ROW-DELETED (DETTE-IDX)
004800        MOVE DT-ID-T (DETTE-IDX)         TO DETTE-ID
004900        MOVE DT-DATE-T (DETTE-IDX)       TO DETTE-DATE
005000        MOVE DT-MONTANT-T (DETTE-IDX)    TO DETTE-MONTANT
005100        MOVE DT-MONTANT-PAYE-T (DETTE-IDX) TO DETTE-MONTANT-PAYE
005200        MOVE DT-MONTANT-REST-T (DETTE-IDX) TO DETTE-MONTANT-REST
005300        MOVE DT-CLIENT-ID-T (DETTE-IDX)  TO DETTE-CLIENT-ID
005400        WRITE DETTE-RECORD.
005500*_________________________________________________________________
005600
005700 LOOK-FOR-DETTE-RECORD.
005800
005900     MOVE "N" TO W-FOUND-DETTE-RECORD.
006000     SEARCH ALL DETTE-TABLE
006100        WHEN DT-ID-T (DETTE-IDX) = WK-DETTE-ID
006200             AND NOT DT-ROW-DELETED (DETTE-IDX)
006300           MOVE "Y" TO W-FOUND-DETTE-RECORD.
006400*_________________________________________________________________
006500

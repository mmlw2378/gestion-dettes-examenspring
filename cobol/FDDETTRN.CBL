000100* FDDETTRN.CBL
000200*-------------------------------------------------------------
000300*   Debt transaction record -- ADD posts a new debt for a
000400*   client; DELETE removes one (guarded while it owns
000500*   payments).  DT-DETTE-ID is blank/zero on an ADD.
000600*-------------------------------------------------------------
000700  FD  DETTE-TRANSACTION-FILE
000800      LABEL RECORDS ARE STANDARD.
000900  01  DETTE-TRANSACTION-RECORD.
001000      05 DT-TRANSACTION-CODE           PIC X.
001100         88 DT-ADD                     VALUE "A".
001200         88 DT-DELETE                  VALUE "D".
001300      05 DT-DETTE-ID                    PIC 9(9).
001400      05 DT-DATE                       PIC X(10).
001500      05 DT-MONTANT                    PIC S9(8)V99.
001600      05 DT-CLIENT-ID                   PIC 9(9).
001700

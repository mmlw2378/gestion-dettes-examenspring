000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DETTE-STATISTIQUES.
000300 AUTHOR. J-THIBODEAU.
000400 INSTALLATION. ACCOUNTS-PAYABLE-DATA-CENTER.
000500 DATE-WRITTEN. 01/04/95.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*_________________________________________________________________
000900*    C H A N G E   L O G
001000*_________________________________________________________________
001100*01/04/95 MPR AP0150 SPLIT OFF ORIGINAL DEDUCTIBLES-REPORT FROM
001200*THE
001300*AP0150 NIGHTLY VOUCHER RUN -- SORTS PAID VOUCHERS BY               AP0150
001400*              AP0150 PAID-DATE, CONTROL-BREAK TOTALS PER DATE.     AP0150
001500*09/13/99 MPR Y2K004 CENTURY WINDOW ON PAID-DATE FIELD -- Y2K
001600*PROJECT.
001700*02/05/01 MPR GD0004 REPURPOSED FOR THE DEBT-LEDGER CONVERSION
001800*PROJECT.
001900*GD0004 REPLACED THE PAID-DATE BREAK WITH A CLIENT-ID               GD0004
002000*              GD0004 BREAK AND REPLACED THE VOUCHER DETAIL FIELDS  GD0004
002100*              GD0004 WITH THE FIVE DEBT-LEDGER STATISTICS (TOTAL   GD0004
002200*GD0004 DETTES, TOTAL RESTANT, TOTAL PAYE, COUNT PAYEES/            GD0004
002300*              GD0004 NON-PAYEES) REQUIRED BY THE NEW SYSTEM.  NO   GD0004
002400*GD0004 PER-VOUCHER DETAIL LINE IS PRINTED NOW -- ONE               GD0004
002500*GD0004 SUMMARY LINE PER CLIENT, SINCE CREDIT OFFICE ASKED          GD0004
002600*GD0004 FOR SIMPLE CONTROL-BREAK LINES, NOT A PAGINATED             GD0004
002700*              GD0004 VOUCHER-BY-VOUCHER REPORT.                    GD0004
002800*06/22/03 CD  GD0013 CLIENT NAME LOOKUP ADDED TO THE SUMMARY LINE.
002850*01/11/08 CD  GD0034 TOTAL-PAYE ON THE SUMMARY LINE IS NOW
002860*RE-DERIVED (TOTAL-DETTES MINUS TOTAL-RESTANT) RATHER THAN
002870*ACCUMULATED FIELD-BY-FIELD, TO MATCH THE SAME RE-DERIVE RULE
002880*PL-RECOMPUTE-DETTE-BALANCE.CBL USES ON THE MASTER ITSELF.
002885*03/02/11 CD  GD0041 CONFIRMED W-PRINTED-LINES IS SET TO 6 BY
002886*PRINT-HEADINGS (SEE PLSORT.CBL), TO ACCOUNT FOR THE THREE
002887*HEADING LINES PLUS BLANK SPACING -- NOT JUST ZEROED -- SO
002888*PAGE-FULL TRIPS AT THE RIGHT LINE COUNT ON EVERY PAGE, NOT ONLY
002889*THE FIRST.
002900*_________________________________________________________________
003000*    PURPOSE.  SORTS DETTE-FILE BY DETTE-CLIENT-ID AND PRINTS ONE
003100*    CONTROL-BREAK SUMMARY LINE PER CLIENT WITH: TOTAL-DETTES,
003200*TOTAL-RESTANT, TOTAL-PAYE, NOMBRE-DETTES, NOMBRE-DETTES-PAYEES
003300*    AND NOMBRE-DETTES-NON-PAYEES.  A DEBT IS "PAYEE" WHEN ITS
003400*    MONTANT-RESTANT IS <= ZERO.
003450*THIS PROGRAM NEVER WRITES TO DETTE-FILE OR CLIENT-FILE -- IT IS
003460*A READ-ONLY REPORT RUN AFTER DETTE-POSTING, ON THE MASTER
003470*DETTE-POSTING JUST FINISHED REWRITING.
003500*_________________________________________________________________
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004250*------------- DETTE-FILE is the SORT input; CLIENT-FILE is only
004260*read into WSCLITAB.CBL's table, for the name lookup on the
004270*summary line -- it is never SORTed or rewritten here.
004300
004400 COPY "SLDETTE.CBL".
004500 COPY "SLCLIENT.CBL".
004600
004650*------------- PRINTER-FILE is the control-break report itself.
004700 SELECT PRINTER-FILE
004800        ASSIGN TO "DETTE-STATISTIQUES.PRN"
004900        ORGANIZATION IS LINE SEQUENTIAL.
005000
005050*------------- WORK-FILE is SORT's GIVING target -- DETTE-FILE
005060*sorted by DETTE-CLIENT-ID, read back sequentially below.  Using
005070*a separate WORK-FILE (instead of SORTing straight into the
005080*procedure) keeps the break logic a plain sequential READ loop,
005090*the house's usual SORT+control-break pattern (see PLSORT.CBL).
005100 SELECT WORK-FILE
005200        ASSIGN TO "WORK-FILE"
005300        ORGANIZATION IS SEQUENTIAL.
005400
005450*------------- SORT-FILE is the transient SD work file SORT
005460*itself owns -- never OPENed or READ by this program directly.
005500 SELECT SORT-FILE
005600        ASSIGN TO "SORT-FILE.TMP".
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006050*------------- FDDETTE.CBL/FDCLIENT.CBL -- same master layouts
006060*every posting program COPYs; see those members for the
006070*field-by-field commentary on DETTE-FILE and CLIENT-FILE.
006100 COPY "FDDETTE.CBL".
006200 COPY "FDCLIENT.CBL".
006300
006350*------------- One 80-column print line, no report-writer
006360*CONTROL clause -- headings, details and totals are each built
006370*in WORKING-STORAGE and MOVEd here before the WRITE.
006400 FD  PRINTER-FILE
006500     LABEL RECORDS ARE OMITTED.
006600 01  PRINTER-RECORD                PIC X(80).
006700
006750*------------- WORK-RECORD carries the six DETTE-FILE fields the
006760*control break actually needs -- CLIENT-ID for the break test,
006770*DETTE-ID/DATE carried through unused by this report but kept
006780*for symmetry with SORT-RECORD below, and the three money fields
006790*the per-client accumulators total up.
006800 FD  WORK-FILE
006900     LABEL RECORDS ARE STANDARD.
007000 01  WORK-RECORD.
007100     05 WORK-DETTE-ID              PIC 9(9).
007110*NOT USED AS A BREAK OR SORT FIELD -- CARRIED FOR SYMMETRY ONLY.
007200     05 WORK-DATE                  PIC X(10).
007210*DETTE-DATE-CREATION, CARRIED THROUGH UNUSED -- THIS REPORT HAS
007220*NO DATE-RANGE SELECTION.
007300     05 WORK-MONTANT               PIC S9(8)V99.
007310*ORIGINAL AMOUNT OF THE DEBT -- SOURCE OF D-TOTAL-DETTES.
007400     05 WORK-MONTANT-PAYE          PIC S9(8)V99.
007410*NOT ACCUMULATED (GD0034) -- CARRIED ONLY BECAUSE IT SHARES
007420*FDDETTE.CBL'S RECORD LAYOUT WITH THE OTHER MONEY FIELDS.
007500     05 WORK-MONTANT-REST          PIC S9(8)V99.
007510*SOURCE OF D-TOTAL-RESTANT AND OF THE PAYEE/NON-PAYEE TEST.
007600     05 WORK-CLIENT-ID              PIC 9(9).
007610*THE CONTROL-BREAK FIELD -- SORT-CLIENT-ID BELOW IS THE KEY THAT
007620*GROUPS ROWS BY THIS VALUE.
007700
007750*------------- SORT-RECORD mirrors WORK-RECORD field for field --
007760*SORT-CLIENT-ID is the ascending key; the rest simply ride
007770*through SORT unchanged from DETTE-FILE to WORK-FILE.
007800 SD  SORT-FILE.
007900 01  SORT-RECORD.
008000     05 SORT-DETTE-ID              PIC 9(9).
008100     05 SORT-DATE                  PIC X(10).
008200     05 SORT-MONTANT               PIC S9(8)V99.
008300     05 SORT-MONTANT-PAYE          PIC S9(8)V99.
008400     05 SORT-MONTANT-REST          PIC S9(8)V99.
008500     05 SORT-CLIENT-ID              PIC 9(9).
008600
008700 WORKING-STORAGE SECTION.
008800
008850*------------- WSCLITAB.CBL loads the whole CLIENT-FILE into a
008860*sorted OCCURS table once at the top of the run (LOAD-CLIENT-
008870*TABLE), so LOOK-FOR-CLIENT-RECORD below can SEARCH ALL it for
008880*the name lookup without a second pass through CLIENT-FILE per
008890*summary line.
008900 COPY "WSCLITAB.CBL".
009000
009050*------------- Report heading block -- TITLE/HEADING-1/
009060*HEADING-2 follow the shop's usual three-line report header:
009070*a centered title with page number, a column-name line, and an
009080*underscore rule line under it.
009100 01  TITLE.
009150*PAGE-NUMBER IS THE ONLY VARIABLE FIELD ON THE TITLE LINE --
009160*EVERYTHING ELSE IS A FILLER LITERAL SET ONCE AT COMPILE TIME.
009200     05 FILLER              PIC X(25) VALUE SPACES.
009300     05 FILLER              PIC X(22) VALUE "DETTE STATISTIQUES".
009400     05 FILLER              PIC X(18) VALUE SPACES.
009500     05 FILLER              PIC X(05) VALUE "PAGE:".
009600     05 PAGE-NUMBER         PIC 9(04) VALUE 0.
009700
009750*HEADING-1 NAMES THE FIVE COLUMNS DETAIL-1/DETAIL-2 FILL IN --
009760*ITS SPACING MUST LINE UP WITH DETAIL-1'S EDIT PICTURES BELOW OR
009770*THE COLUMN NAMES WILL NOT SIT OVER THE NUMBERS THEY LABEL.
009800 01  HEADING-1.
009900     05 FILLER              PIC X(12) VALUE "CLIENT-ID".
010000     05 FILLER              PIC X(22) VALUE "NOM".
010100     05 FILLER              PIC X(44) VALUE
010200        "NOMBRE   PAYEES  NON-PAYEES  TOTAL-DETTES".
010300
010350*HEADING-2 IS THE UNDERSCORE RULE PRINTED DIRECTLY UNDER
010360*HEADING-1, SAME COLUMN WIDTHS, SO EACH COLUMN NAME GETS ITS OWN
010370*UNDERLINE RATHER THAN ONE CONTINUOUS RULE ACROSS THE LINE.
010400 01  HEADING-2.
010500     05 FILLER              PIC X(12) VALUE "=========".
010600     05 FILLER              PIC X(22) VALUE
010700        "======================".
010800     05 FILLER              PIC X(44) VALUE
010900        "======   ======  ==========  ============".
011000
011050*------------- DETAIL-1 is the client-id/name/counts/total-dettes
011060*line; DETAIL-2 is a second line under it carrying TOTAL-PAYE and
011070*TOTAL-RESTANT -- the five statistics would not fit legibly on
011080*one 80-column line, so the line is split in two, both counted
011090*against W-PRINTED-LINES for the page break.
011100 01  DETAIL-1.
011200     05 D-CLIENT-ID               PIC ZZZZZZZZ9.
011250*BLANK-WHEN-ZERO IS NOT USED -- A CLIENT-ID OF ALL ZEROS WOULD BE
011260*A SURROGATE-KEY DEFECT WORTH SEEING, NOT A VALUE TO HIDE.
011300     05 FILLER                    PIC X(03) VALUE SPACES.
011400     05 D-CLIENT-NOM              PIC X(22).
011450*SIZED TO MATCH CT-NOM ON FDCLIENT.CBL -- A LONGER NAME WOULD
011460*TRUNCATE HERE, NOT ON THE MASTER.
011500     05 D-NOMBRE-DETTES           PIC ZZZZ9.
011600     05 FILLER                    PIC X(02) VALUE SPACES.
011700     05 D-NOMBRE-PAYEES           PIC ZZZZ9.
011800     05 FILLER                    PIC X(03) VALUE SPACES.
011900     05 D-NOMBRE-NON-PAYEES       PIC ZZZZ9.
012000     05 FILLER                    PIC X(03) VALUE SPACES.
012100     05 D-TOTAL-DETTES            PIC ZZZ,ZZZ,ZZ9.99-.
012150*TRAILING MINUS EDITS A NEGATIVE TOTAL-DETTES -- SHOULD NEVER
012160*HAPPEN IN PRACTICE, BUT THE PICTURE STILL GUARDS AGAINST A
012170*MISLEADING UNSIGNED DISPLAY IF IT EVER DOES.
012200
012300 01  DETAIL-2.
012400     05 FILLER                    PIC X(37) VALUE SPACES.
012500     05 FILLER                    PIC X(15) VALUE "TOTAL-PAYE:".
012600     05 D-TOTAL-PAYE               PIC ZZZ,ZZZ,ZZ9.99-.
012700     05 FILLER                    PIC X(02) VALUE SPACES.
012800     05 FILLER                    PIC X(15) VALUE
012900        "TOTAL-RESTANT:".
013000     05 D-TOTAL-RESTANT            PIC ZZZ,ZZZ,ZZ9.99-.
013050*TOTAL-RESTANT, NOT TOTAL-PAYE, IS THE LAST FIELD ON THE LINE --
013060*RESTANT IS THE FIGURE COLLECTIONS ACTUALLY WORKS FROM.
013100
013150*------------- W-END-OF-FILE/END-OF-FILE -- set only by
013160*READ-WORK-NEXT-RECORD's AT END clause; WORK-FILE is read
013170*sequentially start to finish, so there is no other way this
013180*switch turns on.
013200 01  W-END-OF-FILE           PIC X.
013300     88 END-OF-FILE         VALUE "Y".
013400
013450*------------- W-FOUND-CLIENT-RECORD/FOUND-CLIENT-RECORD -- set
013460*by the SEARCH ALL in PL-LOOK-FOR-CLIENT-RECORD.CBL; when it
013470*stays "N" the summary line prints "** NOT FOUND **" for the
013480*client name rather than failing the run.
013500 01  W-FOUND-CLIENT-RECORD   PIC X.
013600     88 FOUND-CLIENT-RECORD VALUE "Y".
013700
013750*------------- W-PRINTED-LINES/PAGE-FULL -- each client's detail
013760*pair counts as two lines (ADD 2 TO W-PRINTED-LINES below); at
013770*30 lines the break logic throws a new page ahead of printing
013780*the next client's summary.
013800 01  W-PRINTED-LINES         PIC 99.
013900     88 PAGE-FULL           VALUE 30 THROUGH 99.
014000
014050*------------- WK-CURRENT-CLIENT-ID holds the CLIENT-ID the
014060*control break is currently accumulating against -- saved off
014070*WORK-CLIENT-ID at the top of each group, tested on every
014080*subsequent row to detect the break.
014100 01  WK-CURRENT-CLIENT-ID     PIC 9(9).
014200 01  FILLER REDEFINES WK-CURRENT-CLIENT-ID.
014300     05 WK-CURRENT-CLIENT-ALPHA PIC X(9).
014400
014450*------------- WK-CLIENT-STATS -- the three debt counts zeroed
014460*at the top of PRINT-ALL-DETTES-BY-CLIENT and built up row by
014470*row in ACCUMULATE-ONE-DETTE-ROW; NOMBRE-DETTES is not just
014480*NOMBRE-PAYEES + NOMBRE-NON-PAYEES spelled out in code -- it is
014490*carried as its own counter so the summary line cannot print an
014500*inconsistent total if either of the other two is ever changed
014510*without the other.
014520 01  WK-CLIENT-STATS.
014600     05 WK-NOMBRE-DETTES          PIC 9(5)  COMP.
014700     05 WK-NOMBRE-PAYEES          PIC 9(5)  COMP.
014800     05 WK-NOMBRE-NON-PAYEES      PIC 9(5)  COMP.
014900 01  FILLER REDEFINES WK-CLIENT-STATS.
015000     05 WK-CLIENT-STATS-ALPHA     PIC X(15).
015100
015150*------------- WK-RUN-TOTALS -- per-client money accumulators.
015160*WK-TOTAL-PAYE (GD0034) is RE-DERIVED, not accumulated row by
015170*row -- see COMPUTE WK-TOTAL-PAYE below in
015180*PRINT-ALL-DETTES-BY-CLIENT.
015200 01  WK-RUN-TOTALS.
015210     05 WK-TOTAL-DETTES            PIC S9(9)V99.
015220     05 WK-TOTAL-RESTANT           PIC S9(9)V99.
015230     05 WK-TOTAL-PAYE              PIC S9(9)V99.
015240 01  FILLER REDEFINES WK-RUN-TOTALS.
015250     05 WK-RUN-TOTALS-ALPHA        PIC X(27).
015600 77  DUMMY                       PIC X.
015700*_________________________________________________________________
015800
015900 PROCEDURE DIVISION.
015950*------------- SORT DETTE-FILE by CLIENT-ID into WORK-FILE, load
015960*the CLIENT-FILE name table, then print the break report
015970*client-by-client until WORK-FILE runs out.  A DETTE-FILE with
015980*no rows on it prints a one-line "NO DETTE RECORDS" notice
015990*instead of an empty report with only headings.
016000
016050*------------- SORT opens/closes DETTE-FILE and WORK-FILE itself
016060*-- neither is OPENed here ahead of the verb the way a plain
016070*READ/WRITE pass would require.
016100     SORT SORT-FILE
016200          ON ASCENDING KEY SORT-CLIENT-ID
016300          USING DETTE-FILE
016400          GIVING WORK-FILE.
016500
016550*------------- I-O, not INPUT -- WORK-FILE was just closed by
016560*SORT's GIVING and is reopened here for the sequential read pass
016570*that follows; I-O is the house's habit for a file SORT has just
016580*finished producing.
016600     OPEN I-O WORK-FILE.
016700     PERFORM LOAD-CLIENT-TABLE.
016800
016900     OPEN OUTPUT PRINTER-FILE.
017000
017100     MOVE 0 TO PAGE-NUMBER.
017200     MOVE "N" TO W-END-OF-FILE.
017300
017400     PERFORM PRINT-HEADINGS.
017500
017550*------------- Prime the read -- the break loop below tests
017560*END-OF-FILE before doing any work, so one row must already be
017570*in WORK-RECORD before the loop starts.
017600     PERFORM READ-WORK-NEXT-RECORD.
017700
017800     IF END-OF-FILE
017900        MOVE "NO DETTE RECORDS ON FILE." TO PRINTER-RECORD
018000        WRITE PRINTER-RECORD BEFORE ADVANCING 1
018100     ELSE
018200        PERFORM PRINT-ALL-DETTES-BY-CLIENT UNTIL END-OF-FILE.
018300
018350*------------- Always finalize the last page, even the
018360*"NO DETTE RECORDS" one, so the one line already written still
018370*gets its page footer.
018400     PERFORM FINALIZE-PAGE.
018500
018600     CLOSE WORK-FILE.
018700     CLOSE PRINTER-FILE.
018800
018900     STOP RUN.
019000*_________________________________________________________________
019100
019150*------------- One straight sequential READ of the sorted
019160*WORK-FILE -- no keys, no re-reads, since the control break below
019170*only ever looks one row ahead.
019200 READ-WORK-NEXT-RECORD.
019300
019400     READ WORK-FILE
019500        AT END
019600           MOVE "Y" TO W-END-OF-FILE.
019700*_________________________________________________________________
019800
019850*------------- Drives one client's worth of DETTE-FILE rows:
019860*zero the accumulators, remember the breaking CLIENT-ID, run the
019870*group, then print the two-line summary for it.
019900 PRINT-ALL-DETTES-BY-CLIENT.
020000
020100*------------- Zero the per-client accumulators
020200*-------------------------
020300
020400     MOVE ZERO TO WK-NOMBRE-DETTES WK-NOMBRE-PAYEES
020500        WK-NOMBRE-NON-PAYEES.
020600     MOVE ZERO TO WK-TOTAL-DETTES WK-TOTAL-RESTANT WK-TOTAL-PAYE.
020700
020800*------------- Save the breaking value
020900*-----------------------------------
021000
021100     MOVE WORK-CLIENT-ID TO WK-CURRENT-CLIENT-ID.
021200
021250*------------- Run the group -- every WORK-FILE row with this
021260*CLIENT-ID, in the order SORT produced them, since SORT is not
021270*asked to sub-sort within a client.
021300     PERFORM ACCUMULATE-ONE-DETTE-ROW
021400         UNTIL WORK-CLIENT-ID NOT = WK-CURRENT-CLIENT-ID
021500            OR END-OF-FILE.
021600
021700*------------- Print the control-break summary line
021800*----------------------
021900
022000*------------- GD0034 -- re-derive, do not accumulate, the paid
022010*total, for the same reason PL-RECOMPUTE-DETTE-BALANCE.CBL
022020*re-derives it on the master: a field carried forward by
022030*repeated ADD/SUBTRACT can drift from DETTES minus RESTANT over
022040*many runs, while a single COMPUTE off the two totals cannot.
022100     COMPUTE WK-TOTAL-PAYE = WK-TOTAL-DETTES - WK-TOTAL-RESTANT.
022200
022250*------------- Throw a page ahead of the summary, not after it,
022260*so a client's two-line summary is never split across a page
022270*boundary.
022300     IF PAGE-FULL
022400        PERFORM FINALIZE-PAGE
022500        PERFORM PRINT-HEADINGS.
022600
022650*------------- Name lookup (GD0013) -- a CLIENT-ID on DETTE-FILE
022660*with no matching CLIENT-FILE row is a referential problem
022670*CLIENT-MAINTENANCE's delete guard is supposed to prevent, but
022680*this report does not abend on it -- it prints a flag instead so
022690*the run completes and the gap still gets noticed.
022700     MOVE WK-CURRENT-CLIENT-ID TO WK-CLIENT-ID.
022800     PERFORM LOOK-FOR-CLIENT-RECORD.
022900     IF FOUND-CLIENT-RECORD
023000        MOVE CT-NOM-T (CLIENT-IDX) TO D-CLIENT-NOM
023100     ELSE
023200        MOVE "** NOT FOUND **"    TO D-CLIENT-NOM.
023300
023400     MOVE WK-CURRENT-CLIENT-ID    TO D-CLIENT-ID.
023500     MOVE WK-NOMBRE-DETTES         TO D-NOMBRE-DETTES.
023600     MOVE WK-NOMBRE-PAYEES         TO D-NOMBRE-PAYEES.
023700     MOVE WK-NOMBRE-NON-PAYEES     TO D-NOMBRE-NON-PAYEES.
023800     MOVE WK-TOTAL-DETTES          TO D-TOTAL-DETTES.
023900
024000*------------- Line 1 of the pair -- CLIENT-ID/NOM/counts/
024010*TOTAL-DETTES.
024100     MOVE DETAIL-1 TO PRINTER-RECORD.
024200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
024300
024350*------------- Line 2 of the pair -- TOTAL-PAYE/TOTAL-RESTANT.
024400     MOVE WK-TOTAL-PAYE            TO D-TOTAL-PAYE.
024500     MOVE WK-TOTAL-RESTANT         TO D-TOTAL-RESTANT.
024600     MOVE DETAIL-2 TO PRINTER-RECORD.
024700     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
024800     ADD 2 TO W-PRINTED-LINES.
024900*_________________________________________________________________
025000
025050*------------- One DETTE-FILE row's worth of accumulation --
025060*bumps the debt count, adds its MONTANT/MONTANT-REST into the
025070*client's running totals, and classifies it PAYEE or NON-PAYEE
025080*by the same MONTANT-RESTANT <= 0 test that marks a debt paid
025090*everywhere else in this chain.
025100 ACCUMULATE-ONE-DETTE-ROW.
025200
025300     ADD 1 TO WK-NOMBRE-DETTES.
025400     ADD WORK-MONTANT      TO WK-TOTAL-DETTES.
025500     ADD WORK-MONTANT-REST TO WK-TOTAL-RESTANT.
025600
025700     IF WORK-MONTANT-REST <= 0
025800        ADD 1 TO WK-NOMBRE-PAYEES
025900     ELSE
026000        ADD 1 TO WK-NOMBRE-NON-PAYEES.
026100
026200     PERFORM READ-WORK-NEXT-RECORD.
026300*_________________________________________________________________
026400
026450*------------- PL-LOOK-FOR-CLIENT-RECORD.CBL supplies
026460*LOAD-CLIENT-TABLE/LOOK-FOR-CLIENT-RECORD; PLSORT.CBL supplies
026470*PRINT-HEADINGS/FINALIZE-PAGE -- both shared library members,
026480*COPYd rather than re-written here, the way the shop keeps one
026490*copy of a paragraph used by more than one program.
026500 COPY "PL-LOOK-FOR-CLIENT-RECORD.CBL".
026600 COPY "PLSORT.CBL".
026700*_________________________________________________________________

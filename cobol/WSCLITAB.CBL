000100* WSCLITAB.CBL
000200*-------------------------------------------------------------
000300*   In-memory CLIENT-ID search table.  No native index in
000400*   this dialect, so a sorted OCCURS table with SEARCH ALL
000450*   stands in for one -- CLIENT-FILE is loaded into this
000500*   table whole at OPEN time (LOAD-CLIENT-TABLE) and the
000600*   table is rewritten
000700*   whole at CLOSE time (SAVE-CLIENT-TABLE).  Sized for up to
000800*   5000 clients on file, the shop's working assumption for
000900*   this portfolio.
001000*-------------------------------------------------------------
001100  01  CLIENT-TABLE-AREA.
001200      05 CLIENT-TABLE-COUNT             PIC 9(4) COMP VALUE ZERO.
001300      05 CLIENT-TABLE OCCURS 0 TO 5000 TIMES
001400                      DEPENDING ON CLIENT-TABLE-COUNT
001500                      ASCENDING KEY IS CT-ID
001600                      INDEXED BY CLIENT-IDX.
001700         10 CT-ID                      PIC 9(9).
001800         10 CT-NOM-T                   PIC X(60).
001900         10 CT-TELEPHONE-T             PIC X(20).
002000         10 CT-ADRESSE-T               PIC X(100).
002100         10 CT-DELETED                 PIC X.
002200            88 CT-ROW-DELETED          VALUE "Y".
002300      05 FILLER                        PIC X(04).
002400
002500  01  WK-CLIENT-ID                      PIC 9(9).
002600  01  W-FOUND-CLIENT-RECORD             PIC X.
002700      88 FOUND-CLIENT-RECORD           VALUE "Y".
002800

000100* SLCLITRN.CBL
000200*-------------------------------------------------------------
000300*   FILE-CONTROL entry for the client transaction input.
000400*-------------------------------------------------------------
000500      SELECT CLIENT-TRANSACTION-FILE ASSIGN TO "CLIENT-TRANS"
000600             ORGANIZATION IS LINE SEQUENTIAL
000700             FILE STATUS IS WS-CLITRN-FILE-STATUS.
000800

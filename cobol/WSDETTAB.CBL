000100* WSDETTAB.CBL
000200*-------------------------------------------------------------
000300*   In-memory DETTE-ID search table, same purpose and loading
000400*   discipline as CLIENT-TABLE-AREA (see WSCLITAB.CBL). Sized
000500*   for up to 20000 debts on file.
000600*-------------------------------------------------------------
000700  01  DETTE-TABLE-AREA.
000800      05 DETTE-TABLE-COUNT              PIC 9(5) COMP VALUE ZERO.
000900      05 DETTE-TABLE OCCURS 0 TO 20000 TIMES
001000                     DEPENDING ON DETTE-TABLE-COUNT
001100                     ASCENDING KEY IS DT-ID-T
001200                     INDEXED BY DETTE-IDX.
001300         10 DT-ID-T                    PIC 9(9).
001400         10 DT-DATE-T                  PIC X(10).
001500         10 DT-MONTANT-T               PIC S9(8)V99.
001600         10 DT-MONTANT-PAYE-T          PIC S9(8)V99.
001700         10 DT-MONTANT-REST-T          PIC S9(8)V99.
001800         10 DT-CLIENT-ID-T              PIC 9(9).
001900         10 DT-DELETED                 PIC X.
002000            88 DT-ROW-DELETED          VALUE "Y".
002100      05 FILLER                        PIC X(04).
002200
002300  01  WK-DETTE-ID                       PIC 9(9).
002400  01  W-FOUND-DETTE-RECORD              PIC X.
002500      88 FOUND-DETTE-RECORD            VALUE "Y".
002600

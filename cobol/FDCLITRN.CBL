000100* FDCLITRN.CBL
000200*-------------------------------------------------------------
000300*   Client transaction record -- one ADD/CHANGE/DELETE request
000400*   per line.  CT-CLIENT-ID is blank/zero on an ADD (the
000500*   surrogate key is generated, not supplied).
000600*-------------------------------------------------------------
000700  FD  CLIENT-TRANSACTION-FILE
000800      LABEL RECORDS ARE STANDARD.
000900  01  CLIENT-TRANSACTION-RECORD.
001000      05 CT-TRANSACTION-CODE           PIC X.
001100         88 CT-ADD                     VALUE "A".
001200         88 CT-CHANGE                  VALUE "C".
001300         88 CT-DELETE                  VALUE "D".
001400      05 CT-CLIENT-ID                   PIC 9(9).
001500      05 CT-NOM                        PIC X(60).
001600      05 CT-TELEPHONE                  PIC X(20).
001700      05 CT-ADRESSE                    PIC X(100).
001800  01  FILLER REDEFINES CLIENT-TRANSACTION-RECORD.
001900      05 FILLER                        PIC X(10).
002000      05 CT-TELEPHONE-CHARS             PIC X OCCURS 20 TIMES.
002100      05 FILLER                        PIC X(100).
002200

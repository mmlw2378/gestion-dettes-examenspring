000100* FDPAITRN.CBL
000200*-------------------------------------------------------------
000300*   Payment transaction record.  PT-ADD posts a payment;
000400*   PT-CHANGE/PT-DELETE touch an existing PAIEMENT-ID;
000500*   PT-PAYFULL carries only a DETTE-ID and is synthesized by
000600*   PAY-IN-FULL-MODULE into a PT-ADD for the debt's current
000700*   balance before being posted through the normal engine.
000800*-------------------------------------------------------------
000900  FD  PAIEMENT-TRANSACTION-FILE
001000      LABEL RECORDS ARE STANDARD.
001100  01  PAIEMENT-TRANSACTION-RECORD.
001200      05 PT-TRANSACTION-CODE           PIC X.
001300         88 PT-ADD                     VALUE "A".
001400         88 PT-CHANGE                  VALUE "C".
001500         88 PT-DELETE                  VALUE "D".
001600         88 PT-PAYFULL                 VALUE "F".
001700      05 PT-PAIEMENT-ID                 PIC 9(9).
001800      05 PT-DETTE-ID                    PIC 9(9).
001900      05 PT-MONTANT                    PIC S9(8)V99.
002000      05 PT-DATE                       PIC X(10).
002100

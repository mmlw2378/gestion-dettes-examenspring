000100* PL-LOOK-FOR-PAIEMENT-RECORD.CBL
000200*-------------------------------------------------------------
000300*   Loads/saves/searches PAIEMENT-TABLE-AREA (see
000400*   WSPAITAB.CBL).  The table is not key-sequenced, so
000500*   LOOK-FOR-PAIEMENT-RECORD is a plain sequential SEARCH, not
000600*   SEARCH ALL.
000700*-------------------------------------------------------------
000800 LOAD-PAIEMENT-TABLE.
000900
001000     MOVE ZERO TO PAIEMENT-TABLE-COUNT.
001100     OPEN INPUT PAIEMENT-FILE.
001200     PERFORM READ-PAIEMENT-FILE-NEXT-RECORD.
001300     PERFORM LOAD-ONE-PAIEMENT-ROW UNTIL PAIEMENT-FILE-EOF.
001400     CLOSE PAIEMENT-FILE.
001500*_________________________________________________________________
001600
001700 LOAD-ONE-PAIEMENT-ROW.
001800
001900     ADD 1 TO PAIEMENT-TABLE-COUNT.
002000     SET PAIEMENT-IDX TO PAIEMENT-TABLE-COUNT.
002100     MOVE PAIEMENT-ID            TO PT-ID-T (PAIEMENT-IDX).
002200     MOVE PAIEMENT-MONTANT       TO PT-MONTANT-T (PAIEMENT-IDX).
002300     MOVE PAIEMENT-DATE          TO PT-DATE-T (PAIEMENT-IDX).
002400     MOVE PAIEMENT-DATE-CREATION TO
002500          PT-DATE-CREATION-T (PAIEMENT-IDX).
002600     MOVE PAIEMENT-DETTE-ID      TO PT-DETTE-ID-T (PAIEMENT-IDX).
002700     MOVE "N"                   TO PT-DELETED (PAIEMENT-IDX).
002800     PERFORM READ-PAIEMENT-FILE-NEXT-RECORD.
002900*_________________________________________________________________
003000
003100 READ-PAIEMENT-FILE-NEXT-RECORD.
003200
003300     READ PAIEMENT-FILE
003400        AT END
003500           MOVE "10" TO WS-PAIEMENT-FILE-STATUS.
003600*_________________________________________________________________
003700
003800 SAVE-PAIEMENT-TABLE.
003900
004000     OPEN OUTPUT PAIEMENT-FILE.
004100     PERFORM SAVE-ONE-PAIEMENT-ROW
004200        VARYING PAIEMENT-IDX FROM 1 BY 1
004300          UNTIL PAIEMENT-IDX > PAIEMENT-TABLE-COUNT.
004400     CLOSE PAIEMENT-FILE.
004500*_________________________________________________________________
004600
004700 SAVE-ONE-PAIEMENT-ROW.
004800
004900     IF NOT PT-ROW-DELETED (PAIEMENT-IDX)
005000        MOVE PT-ID-T (PAIEMENT-IDX)           TO PAIEMENT-ID
005100        MOVE PT-MONTANT-T (PAIEMENT-IDX)      TO PAIEMENT-MONTANT
005200        MOVE PT-DATE-T (PAIEMENT-IDX)         TO PAIEMENT-DATE
005300        MOVE PT-DATE-CREATION-T (PAIEMENT-IDX) TO
005400             PAIEMENT-DATE-CREATION
005500        MOVE PT-DETTE-ID-T (PAIEMENT-IDX)     TO PAIEMENT-DETTE-ID
005600        WRITE PAIEMENT-RECORD.
005700*_________________________________________________________________
005800
005900 LOOK-FOR-PAIEMENT-RECORD.
006000
006100     MOVE "N" TO W-FOUND-PAIEMENT-RECORD.
006200     SET PAIEMENT-IDX TO 1.
006300     SEARCH PAIEMENT-TABLE
006400        AT END
006500           CONTINUE
006600        WHEN PT-ID-T (PAIEMENT-IDX) = WK-PAIEMENT-ID
006700             AND NOT PT-ROW-DELETED (PAIEMENT-IDX)
006800           MOVE "Y" TO W-FOUND-PAIEMENT-RECORD.
006900*_________________________________________________________________
007000

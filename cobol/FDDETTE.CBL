000100* FDDETTE.CBL
000200*-------------------------------------------------------------
000300*   DETTE master record.  61 bytes (9+10+11+11+11+9).  Money
000400*   fields are signed zoned DISPLAY, 2 decimals -- this shop
000500*   keeps money as DISPLAY, never packed, in every file it
000600*   owns, so DETTE follows suit.
000700*-------------------------------------------------------------
000800  FD  DETTE-FILE
000900      LABEL RECORDS ARE STANDARD.
001000  01  DETTE-RECORD.
001100      05 DETTE-ID                      PIC 9(9).
001200      05 DETTE-DATE                    PIC X(10).
001300      05 DETTE-MONTANT                 PIC S9(8)V99.
001400      05 DETTE-MONTANT-PAYE            PIC S9(8)V99.
001500      05 DETTE-MONTANT-REST            PIC S9(8)V99.
001600      05 DETTE-CLIENT-ID                PIC 9(9).
001700

000100* FDCLIENT.CBL
000200*-------------------------------------------------------------
000300*   CLIENT master record.  189 bytes (9+60+20+100), no trailer
000400*   FILLER needed -- the record fills the line exactly.
000500*-------------------------------------------------------------
000600  FD  CLIENT-FILE
000700      LABEL RECORDS ARE STANDARD.
000800  01  CLIENT-RECORD.
000900      05 CLIENT-ID                     PIC 9(9).
001000      05 CLIENT-NOM                    PIC X(60).
001100      05 CLIENT-TELEPHONE              PIC X(20).
001200      05 CLIENT-ADRESSE                PIC X(100).
001300

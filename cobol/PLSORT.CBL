000100* PLSORT.CBL
000200*-------------------------------------------------------------
000300*   Shared pagination paragraphs for the two SORT-driven
000400*   control-break statistics reports.  Each report program
000500*   declares its own TITLE/HEADING-1/HEADING-2/PRINTER-RECORD/
000600*   PAGE-NUMBER/W-PRINTED-LINES working storage under these
000700*   same names, the way deductibles-report used to.
000800*-------------------------------------------------------------
000900 PRINT-HEADINGS.
001000
001100     ADD 1 TO PAGE-NUMBER.
001200     MOVE SPACES TO PRINTER-RECORD.
001300     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
001400     MOVE TITLE TO PRINTER-RECORD.
001500     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
001600     MOVE HEADING-1 TO PRINTER-RECORD.
001700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
001800     MOVE HEADING-2 TO PRINTER-RECORD.
001900     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
002000     MOVE 6 TO W-PRINTED-LINES.
002100*_________________________________________________________________
002200
002300 FINALIZE-PAGE.
002400
002500     MOVE ZERO TO W-PRINTED-LINES.
002600*_________________________________________________________________
002700

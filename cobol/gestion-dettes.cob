000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GESTION-DETTES.
000300 AUTHOR. P-MERCIER.
000400 INSTALLATION. ACCOUNTS-PAYABLE-DATA-CENTER.
000500 DATE-WRITTEN. 02/09/87.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*_________________________________________________________________
000900*    C H A N G E   L O G
001000*_________________________________________________________________
001100*02/09/87 RF  ORIG   ORIGINAL VOUCHER-PROCESSING DRIVER (AP
001200*SYSTEM).
001300*06/14/88 RF  AP0044 ADDED CASH-REQUIREMENTS CALL AHEAD OF PAYMENT
001400*RUN.
001500*11/02/90 JT  AP0091 REORDERED VENDOR MAINTENANCE BEFORE POSTING
001600*STEP.
001700*03/21/93 JT  AP0118 YEAR-END CLOSE-OUT OPTION ADDED TO DRIVER
001800*MENU.
001900* 01/04/95 MPR AP0150 SPLIT DEDUCTIBLES REPORT OUT OF NIGHTLY RUN.
002000*09/13/99 MPR Y2K001 CENTURY WINDOW CHECK ON ALL DATE FIELDS --
002100*Y2K.
002200*02/02/01 MPR GD0001 REPURPOSED DRIVER FOR THE DEBT-LEDGER
002300*CONVERSION.
002400*GD0001 PROJECT.  INTERACTIVE MENU DROPPED -- THIS RUN IS           GD0001
002500*GD0001 NOW A STRAIGHT NIGHTLY BATCH CHAIN, NO OPERATOR             GD0001
002600*GD0001 INPUT.  CLIENT/DETTE/PAIEMENT MAINTENANCE AND               GD0001
002700*              GD0001 POSTING PROGRAMS ARE CALLED IN FIXED ORDER.   GD0001
002800*05/18/03 CD  GD0012 ADDED PAIEMENT-STATISTIQUES CALL AT END OF
002900*CHAIN.
003000*10/07/06 CD  GD0030 DISPLAY RUN-START/RUN-END TIMESTAMPS FOR
003100*OPERATIONS.
003150*02/14/09 CD  GD0037 ADDED WS-STEP-COUNTER TO THE COMPLETION
003160*MESSAGE SO OPERATIONS CAN TELL A SHORT RUN FROM A FULL ONE AT A
003170*GLANCE ON THE CONSOLE LOG -- NO CHANGE TO THE CHAIN ITSELF.
003200*_________________________________________________________________
003300*PURPOSE.  NIGHTLY BATCH DRIVER FOR THE DEBT-MANAGEMENT LEDGER.
003400*    RUNS CLIENT MASTER MAINTENANCE, THEN DEBT POSTING, THEN THE
003500*PER-CLIENT DEBT-STATISTICS REPORT, THEN PAYMENT POSTING, THEN THE
003600*PER-DEBT PAYMENT-STATISTICS REPORT -- IN THAT FIXED ORDER, SINCE
003700*EACH STEP DEPENDS ON THE MASTER FILES THE STEP AHEAD OF IT LEFT.
003750*THIS PROGRAM DOES NO BUSINESS LOGIC OF ITS OWN -- IT ONLY CALLS
003760*THE FIVE SUBORDINATE PROGRAMS IN THE SEQUENCE BELOW AND COUNTS
003770*HOW MANY OF THEM ACTUALLY RAN.  ANY FIELD EDITING, BALANCE
003780*RECOMPUTATION OR REPORT FORMATTING HAPPENS INSIDE THOSE FIVE.
003800*_________________________________________________________________
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 DATA DIVISION.
004500    WORKING-STORAGE SECTION.
004600
004650*------------- WS-RUN-STAMP is stamped once, at entry, off the
004660*system clock, and is never refreshed again during the run -- it
004670*identifies THIS CHAIN, not the moment any one step finishes.
004700       01  WS-RUN-STAMP.
004710           05 WS-RUN-STAMP-DATE          PIC 9(8).
004720           05 FILLER REDEFINES WS-RUN-STAMP-DATE.
004730              10 WS-RUN-STAMP-CCYY       PIC 9(4).
004740              10 WS-RUN-STAMP-MO         PIC 99.
004750              10 WS-RUN-STAMP-DA         PIC 99.
004800           05 WS-RUN-STAMP-TIME          PIC 9(6).
005000           05 FILLER REDEFINES WS-RUN-STAMP-TIME.
005100              10 WS-RUN-STAMP-HH         PIC 99.
005200              10 WS-RUN-STAMP-MM         PIC 99.
005300              10 WS-RUN-STAMP-SS         PIC 99.
005400           05 FILLER                     PIC X(12).
005500
005550*------------- WS-STEP-COUNTER (GD0037) -- one tally, incremented
005560*after each CALL returns.  Five at end of run means a clean,
005570*full chain; anything less means the chain stopped calling steps
005580*early, though this driver itself never tests for that -- a
005590*short count is an operations-review signal, not an abend.
005600       01  WS-STEP-COUNTER               PIC 9(2)  COMP.
005610       01  FILLER REDEFINES WS-STEP-COUNTER.
005620           05 WS-STEP-COUNTER-ALPHA      PIC X(2).
005700       77  DUMMY                         PIC X.
005800*_________________________________________________________________
005900
006000 PROCEDURE DIVISION.
006050*------------- Stamp the run, zero the step tally, then drive the
006060*five-step chain below in fixed order.  No step is ever skipped
006070*and no step is retried -- a failing CALL aborts the whole chain
006080*the way any uncaught abend would, since there is no operator to
006090*ask for instructions in a batch run.
006100
006200     MOVE FUNCTION CURRENT-DATE TO WS-RUN-STAMP-DATE.
006300     DISPLAY "GESTION-DETTES -- RUN STARTING AT "
006400        WS-RUN-STAMP-TIME.
006500
006600     MOVE 0 TO WS-STEP-COUNTER.
006700
006750*------------- Fixed order (GD0001): CLIENT before DETTE before
006760*the DETTE report before PAIEMENT before the PAIEMENT report.
006770*Each step's master file is only correct once the step ahead of
006780*it has finished rewriting it -- running these out of order
006790*would report stale balances, not wrong ones, which is worse.
006800     PERFORM 100-RUN-CLIENT-MAINTENANCE.
006900     PERFORM 200-RUN-DETTE-POSTING.
007000     PERFORM 300-RUN-DETTE-STATISTIQUES.
007100     PERFORM 400-RUN-PAIEMENT-POSTING.
007200     PERFORM 500-RUN-PAIEMENT-STATISTIQUES.
007300
007350*------------- GD0030/GD0037 -- log the finish with the step
007360*count so OPERATIONS can confirm a full chain ran without having
007370*to scroll back through all five step banners on the console.
007400     DISPLAY "GESTION-DETTES -- NIGHTLY RUN COMPLETE.  "
007500        WS-STEP-COUNTER
007600             " STEP(S) EXECUTED.".
007700
007800     STOP RUN.
007900*_________________________________________________________________
008000
008050*------------- STEP 1.  Adds/changes/deletes CLIENT-FILE rows
008060*from CLIENT-TRANSACTION-FILE.  Must run first -- DETTE-POSTING
008070*below needs the client ID already on the master to accept a new
008080*debt against it.
008100 100-RUN-CLIENT-MAINTENANCE.
008200
008300     DISPLAY "STEP 1 -- CLIENT-MAINTENANCE".
008400     CALL "CLIENT-MAINTENANCE".
008500     ADD 1 TO WS-STEP-COUNTER.
008600*_________________________________________________________________
008700
008750*------------- STEP 2.  Posts DETTE-FILE adds/changes/deletes.
008760*Runs after client maintenance so a debt can be raised against a
008770*client added in step 1 during the same nightly run.
008800 200-RUN-DETTE-POSTING.
008900
009000     DISPLAY "STEP 2 -- DETTE-POSTING".
009100     CALL "DETTE-POSTING".
009200     ADD 1 TO WS-STEP-COUNTER.
009300*_________________________________________________________________
009400
009450*------------- STEP 3.  Per-client debt-statistics report, run
009460*off the DETTE-FILE step 2 just finished rewriting -- a report
009470*run ahead of posting would print last night's balances.
009500 300-RUN-DETTE-STATISTIQUES.
009600
009700     DISPLAY "STEP 3 -- DETTE-STATISTIQUES".
009800     CALL "DETTE-STATISTIQUES".
009900     ADD 1 TO WS-STEP-COUNTER.
010000*_________________________________________________________________
010100
010150*------------- STEP 4.  Posts PAIEMENT-FILE adds/changes/deletes
010160*and pay-in-full requests, and re-derives each affected debt's
010170*MONTANT-PAYE/MONTANT-RESTANT (GD0015) as it goes.
010200 400-RUN-PAIEMENT-POSTING.
010300
010400     DISPLAY "STEP 4 -- PAIEMENT-POSTING".
010500     CALL "PAIEMENT-POSTING".
010600     ADD 1 TO WS-STEP-COUNTER.
010700*_________________________________________________________________
010800
010850*------------- STEP 5.  Per-debt payment-statistics report --
010860*last step, since it reads the PAIEMENT-FILE step 4 just
010870*finished rewriting.
010900 500-RUN-PAIEMENT-STATISTIQUES.
011000
011100     DISPLAY "STEP 5 -- PAIEMENT-STATISTIQUES".
011200     CALL "PAIEMENT-STATISTIQUES".
011300     ADD 1 TO WS-STEP-COUNTER.
011400*_________________________________________________________________
011500

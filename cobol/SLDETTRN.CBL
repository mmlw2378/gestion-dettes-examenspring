000100* SLDETTRN.CBL
000200*-------------------------------------------------------------
000300*   FILE-CONTROL entry for the debt transaction input.
000400*-------------------------------------------------------------
000500      SELECT DETTE-TRANSACTION-FILE ASSIGN TO "DETTE-TRANS"
000600             ORGANIZATION IS LINE SEQUENTIAL
000700             FILE STATUS IS WS-DETTRN-FILE-STATUS.
000800

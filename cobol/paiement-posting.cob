000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAIEMENT-POSTING.
000300 AUTHOR. P-MERCIER.
000400 INSTALLATION. ACCOUNTS-PAYABLE-DATA-CENTER.
000500 DATE-WRITTEN. 02/09/87.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*_________________________________________________________________
000900*    C H A N G E   L O G
001000*_________________________________________________________________
001100*02/09/87 RF  ORIG   ORIGINAL PAY-SELECTED-VOUCHER, INTERACTIVE
001200*MARK-
001300*              ORIG   AS-PAID SCREEN (AP SYSTEM).                     ORIG
001400* 05/30/90 RF  AP0081 ADDED "GENERATE BALANCE VOUCHER" OPTION ON A
001500*              AP0081 PARTIAL PAYMENT.                              AP0081
001600* 07/11/94 JT  AP0141 CHECK-NUMBER VALIDATION TIGHTENED (0-99999).
001700*09/20/99 MPR Y2K005 CENTURY WINDOW ON PAID-DATE FIELD -- Y2K
001800*PROJECT.
001900*02/08/01 MPR GD0005 REPURPOSED FOR THE DEBT-LEDGER CONVERSION
002000*PROJECT.
002100*GD0005 INTERACTIVE MARK-AS-PAID/GENERATE-BALANCE SCREEN            GD0005
002200*GD0005 REPLACED WITH A PAIEMENT-TRANSACTION-FILE DRIVEN            GD0005
002300*GD0005 BATCH LOOP -- SAME FOUR OPERATIONS THE OLD SCREEN           GD0005
002400*              GD0005 OFFERED (POST, CHANGE, RE-OPEN/DELETE, AND A  GD0005
002500*GD0005 GENERATE-BALANCE EQUIVALENT) NOW DRIVE OFF THE              GD0005
002600*GD0005 TRANSACTION CODE INSTEAD OF AN OPERATOR PROMPT.             GD0005
002700*02/08/01 MPR GD0006 ABSORBED select-voucher-to-pay's
002800*SELECTION-CLEAR
002900*GD0006 CONFIRM LOGIC AS THE CHANGE-MODULE'S WOULD-GO-              GD0006
003000*              GD0006 NEGATIVE RESTANT GUARD.                       GD0006
003100*04/02/01 CD  GD0011 OVERPAYMENT GUARD ADDED -- MONTANT MAY NOT
003200*EXCEED
003300*              GD0011 THE DEBT'S CURRENT MONTANT-RESTANT.           GD0011
003400*08/19/03 CD  GD0015 MONTANT-PAYE/MONTANT-RESTANT NOW RE-DERIVED
003500*FROM
003600*GD0015 THE FULL PAYMENT DETAIL ON EVERY POST, INSTEAD OF           GD0015
003700*GD0015 AN INCREMENTAL ADD/SUBTRACT -- A ROUNDING DRIFT             GD0015
003800*              GD0015 WAS FOUND BETWEEN THE LEDGER AND THE DETAIL.  GD0015
003900*11/04/03 CD  GD0016 ADDED PAY-IN-FULL-MODULE (TRANSACTION CODE
004000*"F").
004050*09/17/08 CD  GD0038 FIELD-LEVEL COMMENTARY ADDED THROUGHOUT --
004060*              GD0038 NO LOGIC CHANGE, DOCUMENTATION ONLY, SAME     GD0038
004070*              GD0038 PASS MADE OVER EVERY OTHER MODULE IN THE      GD0038
004080*GD0038 CHAIN THIS QUARTER.
004100*_________________________________________________________________
004200*PURPOSE.  CORE PAYMENT-POSTING ENGINE.  POSTS ADD/CHANGE/DELETE
004300*    AND "PAY IN FULL" TRANSACTIONS AGAINST PAIEMENT-FILE, GUARDS
004400*    AGAINST OVERPAYMENT AND AGAINST A CHANGE THAT WOULD DRIVE THE
004500*DEBT'S MONTANT-RESTANT NEGATIVE, AND RE-DERIVES THE OWNING DEBT'S
004600*MONTANT-PAYE/MONTANT-RESTANT FROM THE FULL PAIEMENT DETAIL AFTER
004700*    EVERY POST.
004750*THIS IS THE LAST STEP IN THE NIGHTLY CHAIN TO TOUCH DETTE-FILE --
004760*PAIEMENT-STATISTIQUES, WHICH RUNS AFTER THIS PROGRAM, ONLY READS
004770*DETTE-FILE, NEVER REWRITES IT.
004800*_________________________________________________________________
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005550*------------- SLPAIEMT.CBL -- the PAIEMENT master this program
005560*exists to maintain; LINE SEQUENTIAL, loaded whole into
005570*PAIEMENT-TABLE-AREA below rather than read record by record.
005600 COPY "SLPAIEMT.CBL".
005650*------------- SLPAITRN.CBL -- the line-sequential transaction
005660*file this run is driven from; one ADD, CHANGE, DELETE or
005670*PAY-IN-FULL code per record, read front to back exactly once.
005700 COPY "SLPAITRN.CBL".
005750*------------- SLDETTE.CBL -- the owning DETTE master; every
005760*paragraph below that posts or changes a payment also touches
005770*the owning debt's MONTANT-RESTANT through
005780*PL-RECOMPUTE-DETTE-BALANCE.CBL.
005800 COPY "SLDETTE.CBL".
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006150*------------- FDPAIEMT.CBL / FDPAITRN.CBL / FDDETTE.CBL -- the
006160*three record layouts this program touches; PT-ID-T etc. (the
006170*OCCURS table view of PAIEMENT-FILE) come from WSPAITAB.CBL
006180*below, not from this FD.
006200 COPY "FDPAIEMT.CBL".
006300 COPY "FDPAITRN.CBL".
006400 COPY "FDDETTE.CBL".
006500
006600 WORKING-STORAGE SECTION.
006650*------------- WSFILSTA.CBL -- the shared file-status switches
006660*(WS-PAITRN-FILE-STATUS / PAITRN-FILE-EOF) every sequential-loop
006670*program in this chain COPYs.
006700 COPY "WSFILSTA.CBL".
006750*------------- WSCONTRL.CBL -- the CONTROL-RECORD working-
006760*storage image used by PL-NEXT-SURROGATE-ID.CBL's
006770*GET-NEXT-PAIEMENT-ID paragraph below.
006800 COPY "WSCONTRL.CBL".
006850*------------- WSDETTAB.CBL -- the sorted in-memory DETTE table;
006860*searched by LOOK-FOR-DETTE-RECORD to find the owning debt, and
006870*rewritten in place by PL-RECOMPUTE-DETTE-BALANCE.CBL after
006880*every post.
006900 COPY "WSDETTAB.CBL".
006950*------------- WSPAITAB.CBL -- the insertion-order in-memory
006960*PAIEMENT table; 250-POST-PAIEMENT-RECORD appends a new row to
006970*the end of it, 300/400 update an existing row in place, and
006980*900-TERMINATE rewrites the whole table back out to
006990*PAIEMENT-FILE at end of run.
007000 COPY "WSPAITAB.CBL".
007050*------------- WSDATE.CBL -- the GDTV timestamp-capture fields
007060*260-STAMP-DATE-CREATION below uses to build
007070*PT-DATE-CREATION-T's 26-character system-clock stamp; this is a
007080*system-clock stamp only -- batch dates arrive as text on the
007090*transaction record, never keyed in, so no operator date-entry
007100*validation fields are needed here.
007200 COPY "WSDATE.CBL".
007300
007350*------------- WK-DATE-OF-RUN is stamped once at 010-INITIALIZE
007360*and never used again below -- kept so the run date is available
007370*to DISPLAY or to a future report heading without adding a new
007380*field; PT-DATE-CREATION-T is stamped separately, per payment, by
007390*260-STAMP-DATE-CREATION.
007400 01  WK-DATE-OF-RUN                PIC 9(8).
007500 01  FILLER REDEFINES WK-DATE-OF-RUN.
007600     05 WK-RUN-CCYY                PIC 9(4).
007700     05 WK-RUN-MM                  PIC 99.
007800     05 WK-RUN-DD                  PIC 99.
007900
007950*------------- WK-RUN-TOTALS -- the five run tallies DISPLAYed
007960*by 900-TERMINATE at end of run; WK-REJECT-COUNT climbs on every
007970*GO TO 200/300/400/500-EXIT reject branch below.
008000 01  WK-RUN-TOTALS.
008100 05 WK-ADD-COUNT               PIC 9(5)  COMP.
008200     05 WK-CHANGE-COUNT            PIC 9(5)  COMP.
008300     05 WK-DELETE-COUNT            PIC 9(5)  COMP.
008400     05 WK-PAYFULL-COUNT           PIC 9(5)  COMP.
008500     05 WK-REJECT-COUNT            PIC 9(5)  COMP.
008600 01  FILLER REDEFINES WK-RUN-TOTALS.
008700     05 WK-RUN-TOTALS-ALPHA        PIC X(25).
008800
008850*------------- WK-POST-MONTANT / WK-POST-DATE -- the amount and
008860*date 250-POST-PAIEMENT-RECORD actually posts; set by
008870*200-ADD-PAIEMENT from the transaction record, or by
008880*500-PAY-IN-FULL from the debt's own current MONTANT-RESTANT.
008900 01  WK-POST-MONTANT               PIC S9(8)V99.
009000 01  WK-POST-DATE                  PIC X(10).
009050*------------- WK-NEW-RESTANT-CHECK -- the GD0006 would-go-
009060*negative test value; computed but never itself posted anywhere
009070*-- only its sign is examined in 300-CHANGE-PAIEMENT below.
009100 01  WK-NEW-RESTANT-CHECK          PIC S9(9)V99.
009150*------------- WK-OWNING-DETTE-ID -- a holding area for the
009160*owning debt's key, picked up off PT-DETTE-ID-T before
009170*overwriting WK-DETTE-ID for the LOOK-FOR-DETTE-RECORD search.
009200 01  WK-OWNING-DETTE-ID            PIC 9(9).
009300 01  FILLER REDEFINES WK-OWNING-DETTE-ID.
009400     05 WK-OWNING-DETTE-ID-ALPHA   PIC X(9).
009500
009550*------------- DUMMY is unreferenced filler -- a throwaway 77-
009560*level this shop has always closed WORKING-STORAGE with, left in
009570*place out of habit rather than for any live purpose.
009800 77  DUMMY                        PIC X.
009900*_________________________________________________________________
010000
010100 PROCEDURE DIVISION.
010150*------------- 000-MAIN-LINE drives the whole run: initialize,
010160*then one PERFORM per transaction record until
010170*PAIEMENT-TRANSACTION-FILE is exhausted, then terminate.
010200
010300 000-MAIN-LINE.
010400
010500     PERFORM 010-INITIALIZE THRU 010-EXIT.
010600
010700     PERFORM 100-PROCESS-ONE-TRANSACTION THRU 100-EXIT
010800         UNTIL PAITRN-FILE-EOF.
010900
011000     PERFORM 900-TERMINATE THRU 900-EXIT.
011100
011200     STOP RUN.
011300*_________________________________________________________________
011400
011450*------------- Opens CONTROL-FILE (for the surrogate-key
011460*counter), loads both the DETTE and PAIEMENT in-memory tables
011470*(the owning-debt lookup below needs DETTE-TABLE-AREA; the
011480*CHANGE/DELETE/PAY-IN-FULL paragraphs below need
011490*PAIEMENT-TABLE-AREA), then primes the transaction loop.
011500 010-INITIALIZE.
011600
011700     MOVE FUNCTION CURRENT-DATE TO WK-DATE-OF-RUN.
011800     MOVE ZERO TO WK-ADD-COUNT WK-CHANGE-COUNT WK-DELETE-COUNT
011900                  WK-PAYFULL-COUNT WK-REJECT-COUNT.
012000
012100     OPEN I-O CONTROL-FILE.
012200     PERFORM READ-CONTROL-RECORD.
012300
012400     PERFORM LOAD-DETTE-TABLE.
012500     PERFORM LOAD-PAIEMENT-TABLE.
012600
012700     OPEN INPUT PAIEMENT-TRANSACTION-FILE.
012800
012900     PERFORM 110-READ-NEXT-TRANSACTION THRU 110-EXIT.
013000 010-EXIT.
013100     EXIT.
013200*_________________________________________________________________
013300
013350*------------- Dispatches on PT-CODE -- PT-ADD, PT-CHANGE,
013360*PT-DELETE and PT-PAYFULL (GD0016) are the only four legal
013370*codes; anything else falls through to 105-REJECT-BAD-CODE.
013400 100-PROCESS-ONE-TRANSACTION.
013500
013600     IF PT-ADD
013700        PERFORM 200-ADD-PAIEMENT THRU 200-EXIT
013800     ELSE
013900        IF PT-CHANGE
014000           PERFORM 300-CHANGE-PAIEMENT THRU 300-EXIT
014100        ELSE
014200           IF PT-DELETE
014300              PERFORM 400-DELETE-PAIEMENT THRU 400-EXIT
014400           ELSE
014500              IF PT-PAYFULL
014600                 PERFORM 500-PAY-IN-FULL THRU 500-EXIT
014700              ELSE
014800                 PERFORM 105-REJECT-BAD-CODE THRU 105-EXIT.
014900
015000     PERFORM 110-READ-NEXT-TRANSACTION THRU 110-EXIT.
015100 100-EXIT.
015200     EXIT.
015300*_________________________________________________________________
015400
015450*------------- Split out of 100-PROCESS-ONE-TRANSACTION's own
015460*ELSE chain as its own small paragraph only because it is the
015470*one reject branch with no preceding guard of its own to fold
015480*into.
015500 105-REJECT-BAD-CODE.
015600
015700     DISPLAY "*** PAIEMENT-TRANSACTION REJECTED -- BAD CODE ***".
015800     ADD 1 TO WK-REJECT-COUNT.
015900 105-EXIT.
016000     EXIT.
016100*_________________________________________________________________
016200
016250*------------- One READ per call, AT END sets
016260*WS-PAITRN-FILE-STATUS to "10" so PAITRN-FILE-EOF trips.
016300 110-READ-NEXT-TRANSACTION.
016400
016500     READ PAIEMENT-TRANSACTION-FILE
016600        AT END
016700           MOVE "10" TO WS-PAITRN-FILE-STATUS.
016800 110-EXIT.
016900     EXIT.
017000*_________________________________________________________________
017100
017150*------------- ADD -- four guards ahead of the actual posting:
017160*MONTANT must be at least a penny, DATE-PAIEMENT must be
017170*present, the owning DETTE-ID must be on file, and (GD0011)
017180*MONTANT may not exceed the debt's current MONTANT-RESTANT.
017200 200-ADD-PAIEMENT.
017300
017400     IF PT-MONTANT < 0.01
017500        DISPLAY "*** ADD REJECTED -- MONTANT MUST BE >= 0.01 ***"
017600        ADD 1 TO WK-REJECT-COUNT
017700        GO TO 200-EXIT.
017800
017900     IF PT-DATE = SPACES
018000        DISPLAY
018100           "*** ADD REJECTED -- DATE-PAIEMENT IS MANDATORY ***"
018200        ADD 1 TO WK-REJECT-COUNT
018300        GO TO 200-EXIT.
018400
018500     MOVE PT-DETTE-ID TO WK-DETTE-ID.
018600     PERFORM LOOK-FOR-DETTE-RECORD.
018700     IF NOT FOUND-DETTE-RECORD
018800        DISPLAY "*** ADD REJECTED -- DETTE-ID NOT ON FILE "
018900                WK-DETTE-ID " ***"
019000        ADD 1 TO WK-REJECT-COUNT
019100        GO TO 200-EXIT.
019150*------------- GD0011 -- the overpayment guard; MONTANT-REST-T
019160*is this debt's balance as of the last recompute, so a second
019170*payment transaction against the same debt in the same run sees
019180*the balance left after the first one posted, not the
019190*start-of-run balance.
019200
019300     IF PT-MONTANT > DT-MONTANT-REST-T (DETTE-IDX)
019400        DISPLAY "*** ADD REJECTED -- OVERPAYMENT ON DETTE "
019500           WK-DETTE-ID
019600                " ***"
019700        ADD 1 TO WK-REJECT-COUNT
019800        GO TO 200-EXIT.
019900
020000     MOVE PT-MONTANT TO WK-POST-MONTANT.
020100     MOVE PT-DATE    TO WK-POST-DATE.
020200     PERFORM 250-POST-PAIEMENT-RECORD THRU 250-EXIT.
020300 200-EXIT.
020400     EXIT.
020500*_________________________________________________________________
020600
020650*------------- Shared by 200-ADD-PAIEMENT and 500-PAY-IN-FULL --
020660*both positions DETTE-IDX and WK-DETTE-ID before calling here,
020670*and both have already set WK-POST-MONTANT / WK-POST-DATE to
020680*what is to be posted.
020700 250-POST-PAIEMENT-RECORD.
020800
020900*------------- DETTE-IDX and WK-DETTE-ID must already be
021000*positioned ------
021100
021150*------------- Appends a new row to the end of
021160*PAIEMENT-TABLE-AREA -- no SEARCH needed, since a brand-new
021170*payment can never collide with an existing PT-ID-T.
021200     PERFORM GET-NEXT-PAIEMENT-ID.
021300     ADD 1 TO PAIEMENT-TABLE-COUNT.
021400     SET PAIEMENT-IDX TO PAIEMENT-TABLE-COUNT.
021500
021600     MOVE WK-NEW-SURROGATE-ID TO PT-ID-T (PAIEMENT-IDX).
021700     MOVE WK-POST-MONTANT     TO PT-MONTANT-T (PAIEMENT-IDX).
021800     MOVE WK-POST-DATE        TO PT-DATE-T (PAIEMENT-IDX).
021900     PERFORM 260-STAMP-DATE-CREATION THRU 260-EXIT.
022000     MOVE GDTV-TIMESTAMP-26   TO PT-DATE-CREATION-T
022100        (PAIEMENT-IDX).
022200     MOVE WK-DETTE-ID          TO PT-DETTE-ID-T (PAIEMENT-IDX).
022300     MOVE "N"                 TO PT-DELETED (PAIEMENT-IDX).
022350*------------- GD0015 -- re-derive the owning debt's
022360*MONTANT-PAYE/MONTANT-RESTANT from the full PAIEMENT detail
022370*rather than ADD/SUBTRACT the one new payment into the existing
022380*balance, closing the rounding-drift gap audit found between
022390*the ledger and the detail.
022400
022500     PERFORM RECOMPUTE-DETTE-BALANCE.
022600
022700     ADD 1 TO WK-ADD-COUNT.
022800     DISPLAY "PAIEMENT " WK-NEW-SURROGATE-ID
022900        " POSTED AGAINST DETTE "
023000             WK-DETTE-ID ".".
023100 250-EXIT.
023200     EXIT.
023300*_________________________________________________________________
023400
023450*------------- Builds the 26-character PT-DATE-CREATION-T stamp
023460*-- CCYYMMDD, HHMMSS, hundredths and the GMT-differential field,
023470*padded with SPACES to fill the 26-character copybook field --
023480*this is a system-clock creation timestamp, never edited by any
023490*transaction, unlike PT-DATE-T which comes off the transaction
023500*record itself.
023600 260-STAMP-DATE-CREATION.
023700
023800     MOVE FUNCTION CURRENT-DATE TO GDTV-CURRENT-DATE-TIME.
023900     STRING GDTV-CCYYMMDD GDTV-HHMMSS GDTV-HUNDREDTHS
024000        GDTV-GMT-DIFF
024100            SPACES
024200         DELIMITED BY SIZE INTO GDTV-TIMESTAMP-26.
024300 260-EXIT.
024400     EXIT.
024500*_________________________________________________________________
024600
024650*------------- CHANGE -- three guards: MONTANT must be at least
024660*a penny, the PAIEMENT-ID must be on file, and its owning DETTE
024670*must still be on file; then the GD0006 would-go-negative test
024680*below.
024700 300-CHANGE-PAIEMENT.
024800
024900     IF PT-MONTANT < 0.01
025000        DISPLAY
025100           "*** CHANGE REJECTED -- MONTANT MUST BE >= 0.01 ***"
025200        ADD 1 TO WK-REJECT-COUNT
025300        GO TO 300-EXIT.
025400
025500     MOVE PT-PAIEMENT-ID TO WK-PAIEMENT-ID.
025600     PERFORM LOOK-FOR-PAIEMENT-RECORD.
025700     IF NOT FOUND-PAIEMENT-RECORD
025800        DISPLAY "*** CHANGE REJECTED -- PAIEMENT-ID NOT ON FILE "
025900                WK-PAIEMENT-ID " ***"
026000        ADD 1 TO WK-REJECT-COUNT
026100        GO TO 300-EXIT.
026200
026250*------------- The payment's owning DETTE-ID travels with the
026260*PAIEMENT row itself (PT-DETTE-ID-T) -- a CHANGE transaction
026270*never carries its own DETTE-ID, since the payment cannot be
026280*moved to a different debt, only its amount or date adjusted.
026300     MOVE PT-DETTE-ID-T (PAIEMENT-IDX) TO WK-OWNING-DETTE-ID.
026400     MOVE WK-OWNING-DETTE-ID            TO WK-DETTE-ID.
026500     PERFORM LOOK-FOR-DETTE-RECORD.
026600     IF NOT FOUND-DETTE-RECORD
026700        DISPLAY "*** CHANGE REJECTED -- OWNING DETTE NOT ON FILE "
026800                WK-DETTE-ID " ***"
026900        ADD 1 TO WK-REJECT-COUNT
027000        GO TO 300-EXIT.
027100
027150*------------- Would-go-negative guard (GD0006) -- add back the
027160*payment's OLD amount to MONTANT-RESTANT (undoing its effect),
027170*then subtract the NEW amount being changed to; if that would
027180*leave MONTANT-RESTANT below zero the change is rejected before
027190*anything on file is touched.
027200*--------------------------
027300
027400     COMPUTE WK-NEW-RESTANT-CHECK =
027500             DT-MONTANT-REST-T (DETTE-IDX)
027600           + PT-MONTANT-T (PAIEMENT-IDX)
027700           - PT-MONTANT.
027800
027900     IF WK-NEW-RESTANT-CHECK < 0
028000        DISPLAY "*** CHANGE REJECTED -- WOULD OVERPAY DETTE "
028100                WK-DETTE-ID " ***"
028200        ADD 1 TO WK-REJECT-COUNT
028300        GO TO 300-EXIT.
028400
028450*------------- PT-DATE on a CHANGE transaction is optional --
028460*SPACES means keep the payment's existing date, anything else
028470*replaces it; MONTANT, by contrast, is always replaced, since a
028480*CHANGE transaction with no new amount would be pointless.
028500     MOVE PT-MONTANT TO PT-MONTANT-T (PAIEMENT-IDX).
028600     IF PT-DATE NOT = SPACES
028700        MOVE PT-DATE TO PT-DATE-T (PAIEMENT-IDX).
028800
028850*------------- GD0015 -- same re-derive-from-full-detail
028860*recompute as 250-POST-PAIEMENT-RECORD above, not an incremental
028870*adjustment off the WK-NEW-RESTANT-CHECK value just computed.
028900     PERFORM RECOMPUTE-DETTE-BALANCE.
029000
029100     ADD 1 TO WK-CHANGE-COUNT.
029200     DISPLAY "PAIEMENT " WK-PAIEMENT-ID " CHANGED.".
029300 300-EXIT.
029400     EXIT.
029500*_________________________________________________________________
029600
029650*------------- DELETE -- the PAIEMENT-ID must be on file; the
029660*owning debt need not still exist (a debt can in principle have
029670*been removed from DETTE-FILE by a path outside this program,
029680*though DETTE-POSTING's own GD0010 guard prevents that in
029690*practice) -- the FOUND-DETTE-RECORD test below covers that case
029700*defensively.
029800 400-DELETE-PAIEMENT.
029900
030000     MOVE PT-PAIEMENT-ID TO WK-PAIEMENT-ID.
030100     PERFORM LOOK-FOR-PAIEMENT-RECORD.
030200     IF NOT FOUND-PAIEMENT-RECORD
030300        DISPLAY "*** DELETE REJECTED -- PAIEMENT-ID NOT ON FILE "
030400                WK-PAIEMENT-ID " ***"
030500        ADD 1 TO WK-REJECT-COUNT
030600        GO TO 400-EXIT.
030700
030800     MOVE PT-DETTE-ID-T (PAIEMENT-IDX) TO WK-OWNING-DETTE-ID.
030900     MOVE WK-OWNING-DETTE-ID            TO WK-DETTE-ID.
031000     PERFORM LOOK-FOR-DETTE-RECORD.
031100
031150*------------- The row is flagged PT-DELETED unconditionally,
031160*whether or not the owning debt is still found -- only the
031170*balance recompute below is skipped if the debt is gone, since
031180*there would be nothing left to recompute onto.
031200     MOVE "Y" TO PT-DELETED (PAIEMENT-IDX).
031300
031400     IF FOUND-DETTE-RECORD
031500        PERFORM RECOMPUTE-DETTE-BALANCE.
031600
031700     ADD 1 TO WK-DELETE-COUNT.
031800     DISPLAY "PAIEMENT " WK-PAIEMENT-ID " DELETED.".
031900 400-EXIT.
032000     EXIT.
032100*_________________________________________________________________
032200
032250*------------- PAY-IN-FULL (GD0016) -- synthesizes one payment
032260*equal to the debt's entire current MONTANT-RESTANT and posts it
032270*through the same 250-POST-PAIEMENT-RECORD paragraph ADD uses --
032280*there is no separate posting path, only a different way of
032290*arriving at WK-POST-MONTANT.
032300 500-PAY-IN-FULL.
032400
032500     MOVE PT-DETTE-ID TO WK-DETTE-ID.
032600     PERFORM LOOK-FOR-DETTE-RECORD.
032700     IF NOT FOUND-DETTE-RECORD
032800        DISPLAY
032900           "*** PAY-IN-FULL REJECTED -- DETTE-ID NOT ON FILE "
033000                WK-DETTE-ID " ***"
033100        ADD 1 TO WK-REJECT-COUNT
033200        GO TO 500-EXIT.
033300
033350*------------- A debt already at or below zero MONTANT-RESTANT
033360*has nothing left to pay in full -- rejected rather than posting
033370*a zero or negative payment, which GD0011's overpayment guard
033380*in 200-ADD-PAIEMENT would never allow through anyway.
033400     IF DT-MONTANT-REST-T (DETTE-IDX) <= 0
033500        DISPLAY "*** PAY-IN-FULL REJECTED -- DETTE " WK-DETTE-ID
033600                " ALREADY FULLY PAID ***"
033700        ADD 1 TO WK-REJECT-COUNT
033800        GO TO 500-EXIT.
033900
034000     MOVE DT-MONTANT-REST-T (DETTE-IDX) TO WK-POST-MONTANT.
034100     IF PT-DATE = SPACES
034200        DISPLAY "*** PAY-IN-FULL REJECTED -- NO DATE-PAIEMENT ***"
034300        ADD 1 TO WK-REJECT-COUNT
034400        GO TO 500-EXIT.
034500     MOVE PT-DATE TO WK-POST-DATE.
034600
034700     PERFORM 250-POST-PAIEMENT-RECORD THRU 250-EXIT.
034800
034900     ADD 1 TO WK-PAYFULL-COUNT.
035000 500-EXIT.
035100     EXIT.
035200*_________________________________________________________________
035300
035350*------------- Rewrites both the DETTE-TABLE-AREA (balances
035360*changed by every post above) and the PAIEMENT-TABLE-AREA
035370*(every ADD, CHANGE, DELETE and PAY-IN-FULL) back out to their
035380*respective master files, closes the transaction file and
035390*CONTROL-FILE, and DISPLAYs the five run totals for operations.
035400 900-TERMINATE.
035500
035600     PERFORM SAVE-DETTE-TABLE.
035700     PERFORM SAVE-PAIEMENT-TABLE.
035800     CLOSE PAIEMENT-TRANSACTION-FILE.
035900     CLOSE CONTROL-FILE.
036000
036100     DISPLAY "PAIEMENT-POSTING TOTALS -- ADDED: " WK-ADD-COUNT
036200             "  CHANGED: " WK-CHANGE-COUNT
036300             "  DELETED: " WK-DELETE-COUNT
036400             "  PAID-IN-FULL: " WK-PAYFULL-COUNT
036500             "  REJECTED: " WK-REJECT-COUNT.
036600 900-EXIT.
036700     EXIT.
036800*_________________________________________________________________
036900
036950*------------- Shared surrogate-key, table-search and balance-
036960*recompute paragraphs, appended the same way every program in
036970*this chain tacks its shared copybook paragraphs onto the bottom
036980*of PROCEDURE DIVISION.
037000 COPY "PL-NEXT-SURROGATE-ID.CBL".
037100 COPY "PL-LOOK-FOR-DETTE-RECORD.CBL".
037200 COPY "PL-LOOK-FOR-PAIEMENT-RECORD.CBL".
037300 COPY "PL-RECOMPUTE-DETTE-BALANCE.CBL".
037400*_________________________________________________________________

000100* SLCONTRL.CBL
000200*-------------------------------------------------------------
000300*   FILE-CONTROL entry for the CONTROL-FILE.  One RELATIVE
000400*   record, always relative record 1, holding the three
000500*   last-assigned surrogate key counters -- the shop has kept
000600*   its "last key issued" counter in a one-record control file
000700*   since the original voucher system; this run extends it to
000800*   three counters instead of one.
000900*-------------------------------------------------------------
001000      SELECT CONTROL-FILE ASSIGN TO "CONTROL-FILE"
001100             ORGANIZATION IS RELATIVE
001200             ACCESS MODE IS RANDOM
001300             RELATIVE KEY IS CONTROL-KEY
001400             FILE STATUS IS WS-CONTROL-FILE-STATUS.
001500

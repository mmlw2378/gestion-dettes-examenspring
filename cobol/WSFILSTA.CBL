000100* WSFILSTA.CBL
000200*-------------------------------------------------------------
000300*   Working-storage file-status switches for every file this
000400*   system touches -- one two-byte FILE STATUS item per SELECT,
000500*   shop habit carried over from the voucher system's
000600*   INVALID-KEY handling.
000700*-------------------------------------------------------------
000800  01  WS-FILE-STATUSES.
000900      05 WS-CLIENT-FILE-STATUS          PIC XX.
001000         88 CLIENT-FILE-OK              VALUE "00".
001100         88 CLIENT-FILE-EOF             VALUE "10".
001200      05 WS-DETTE-FILE-STATUS           PIC XX.
001300         88 DETTE-FILE-OK               VALUE "00".
001400         88 DETTE-FILE-EOF              VALUE "10".
001500      05 WS-PAIEMENT-FILE-STATUS        PIC XX.
001600         88 PAIEMENT-FILE-OK            VALUE "00".
001700         88 PAIEMENT-FILE-EOF           VALUE "10".
001800      05 WS-CLITRN-FILE-STATUS          PIC XX.
001900         88 CLITRN-FILE-OK              VALUE "00".
002000         88 CLITRN-FILE-EOF             VALUE "10".
002100      05 WS-DETTRN-FILE-STATUS          PIC XX.
002200         88 DETTRN-FILE-OK              VALUE "00".
002300         88 DETTRN-FILE-EOF             VALUE "10".
002400      05 WS-PAITRN-FILE-STATUS          PIC XX.
002500         88 PAITRN-FILE-OK              VALUE "00".
002600         88 PAITRN-FILE-EOF             VALUE "10".
002700      05 WS-CONTROL-FILE-STATUS         PIC XX.
002800         88 CONTROL-FILE-OK             VALUE "00".
002900      05 FILLER                        PIC X(10).
003000

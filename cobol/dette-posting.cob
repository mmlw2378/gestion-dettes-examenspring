000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DETTE-POSTING.
000300 AUTHOR. P-MERCIER.
000400 INSTALLATION. ACCOUNTS-PAYABLE-DATA-CENTER.
000500 DATE-WRITTEN. 02/09/87.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*_________________________________________________________________
000900*    C H A N G E   L O G
001000*_________________________________________________________________
001100* 02/09/87 RF  ORIG   ORIGINAL VOUCHER-MAINTENANCE (AP SYSTEM).
001200*04/18/89 RF  AP0052 ADDED VENDOR-NUMBER EXISTENCE CHECK ON
001300*ADD-MODULE.
001400*08/23/92 JT  AP0105 BALANCE-DUE RECOMPUTE MOVED UP FRONT OF
001500*ADD-MODULE.
001600*09/02/99 MPR Y2K003 CENTURY WINDOW ON VOUCHER-DATE -- Y2K
001700*PROJECT.
001800*02/03/01 MPR GD0003 REPURPOSED FOR THE DEBT-LEDGER CONVERSION
001900*PROJECT.
002000*GD0003 VOUCHER-NUMBER/AMOUNT/VENDOR BECOME DETTE-ID/               GD0003
002100*GD0003 MONTANT/CLIENT-ID.  INTERACTIVE ACCEPT/MENU LOOP            GD0003
002200*GD0003 REPLACED WITH DETTE-TRANSACTION-FILE DRIVEN BATCH           GD0003
002300*GD0003 LOOP.  "PAID AMOUNT" AND "CHECK NUMBER" FIELDS              GD0003
002400*GD0003 DROPPED -- THE LEDGER TRACKS PAID-TO-DATE ONLY              GD0003
002500*GD0003 THROUGH THE PAIEMENT MASTER NOW, NEVER ON DETTE.            GD0003
002600*03/11/01 CD  GD0010 ADDED "CANNOT DELETE DEBT WITH PAYMENTS ON
002700*FILE"
002800*              GD0010 REFERENTIAL GUARD AGAINST THE PAIEMENT-FILE.  GD0010
002900*06/04/08 CD  GD0035 FIELD-LEVEL COMMENTARY ADDED THROUGHOUT THE
002910*              GD0035 DATA DIVISION AND PARAGRAPH BANNERS ADDED     GD0035
002920*              GD0035 AHEAD OF EVERY SECTION OF THE PROCEDURE       GD0035
002930*GD0035 DIVISION -- NO LOGIC CHANGE, DOCUMENTATION ONLY, AFTER
002940*              GD0035 THE AUDIT REVIEW FLAGGED THIS MODULE AS       GD0035
002950*              GD0035 HARD TO FOLLOW FOR A NEW PROGRAMMER.          GD0035
003000*_________________________________________________________________
003100*PURPOSE.  BATCH POSTING OF NEW DEBTS (AND DELETION OF PAID-OFF
003200*    DEBTS) FROM DETTE-TRANSACTION-FILE.  ADD VERIFIES THE OWNING
003300*    CLIENT EXISTS, INITIALIZES MONTANT-PAYE TO ZERO, AND COMPUTES
003400*    MONTANT-RESTANT = MONTANT-DETTE - MONTANT-PAYE.  DELETE IS
003500*REJECTED WHEN THE DEBT STILL HAS PAYMENT RECORDS.  THE PER-CLIENT
003600*    DEBT-STATISTICS CONTROL BREAK RUNS SEPARATELY, IN
003700*    DETTE-STATISTIQUES.
003750*THIS PROGRAM NEVER CHANGES AN EXISTING DEBT'S MONTANT-DETTE --
003760*THAT FIGURE IS FIXED AT ADD TIME AND ONLY EVER MOVES AGAIN
003770*THROUGH PL-RECOMPUTE-DETTE-BALANCE.CBL, DRIVEN BY
003780*PAIEMENT-POSTING WHEN A PAYMENT AGAINST THE DEBT IS POSTED.
003800*_________________________________________________________________
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004550*------------- SLDETTE.CBL -- the DETTE master this program
004560*exists to maintain; LINE SEQUENTIAL, loaded whole into
004570*DETTE-TABLE-AREA below rather than read record by record.
004600 COPY "SLDETTE.CBL".
004650*------------- SLDETTRN.CBL -- the line-sequential transaction
004660*file this run is driven from; one ADD or DELETE code per
004670*record, read front to back exactly once.
004700 COPY "SLDETTRN.CBL".
004750*------------- SLCLIENT.CBL -- opened briefly inside
004760*210-CHECK-CLIENT-EXISTS below to confirm a new debt's owning
004770*client is actually on file; closed again before the add
004780*finishes.
004800 COPY "SLCLIENT.CBL".
004850*------------- SLPAIEMT.CBL -- opened briefly inside
004860*410-CHECK-DETTE-HAS-PAIEMENTS below, the GD0010 referential
004870*guard against deleting a debt that still has payments posted
004880*against it.
004900 COPY "SLPAIEMT.CBL".
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005350*------------- FDDETTE.CBL -- the DETTE record layout; DT-ID-T
005360*etc. (the OCCURS table view) come from WSDETTAB.CBL below, not
005370*from this FD -- this FD's 01-level is only used while the file
005380*is physically open for LOAD-DETTE-TABLE / SAVE-DETTE-TABLE.
005400 COPY "FDDETTE.CBL".
005450*------------- FDDETTRN.CBL -- one DT-ADD or DT-DELETE
005460*transaction per record; DT-CODE carries the 88-levels tested in
005470*100-PROCESS-ONE-TRANSACTION below.
005500 COPY "FDDETTRN.CBL".
005550*------------- FDCLIENT.CBL -- read-only here; CLIENT-ID is the
005560*only field 220-COMPARE-ONE-CLIENT-ROW below actually tests.
005600 COPY "FDCLIENT.CBL".
005650*------------- FDPAIEMT.CBL -- read-only here; PAIEMENT-DETTE-ID
005660*is the only field 420-COMPARE-ONE-PAIEMENT-ROW below tests.
005700 COPY "FDPAIEMT.CBL".
005800
005900 WORKING-STORAGE SECTION.
006000
006050*------------- WSFILSTA.CBL -- the shared file-status switches
006060*(WS-DETTRN-FILE-STATUS, WS-CLIENT-FILE-STATUS,
006070*WS-PAIEMENT-FILE-STATUS and their DETTRN-FILE-EOF /
006080*CLIENT-FILE-EOF / PAIEMENT-FILE-EOF 88-levels) -- every program
006090*that drives a sequential read-to-EOF loop COPYs this one member.
006100 COPY "WSFILSTA.CBL".
006150*------------- WSCONTRL.CBL -- the CONTROL-RECORD working-
006160*storage image used by PL-NEXT-SURROGATE-ID.CBL's
006170*GET-NEXT-DETTE-ID paragraph below.
006200 COPY "WSCONTRL.CBL".
006250*------------- WSDETTAB.CBL -- the sorted in-memory DETTE table;
006260*200-ADD-DETTE appends a new row to the end of it, 400-DELETE-
006270*DETTE flags DT-DELETED in place, and 900-TERMINATE rewrites the
006280*whole table back out to DETTE-FILE at end of run.
006300 COPY "WSDETTAB.CBL".
006400
006450*------------- WK-DATE-OF-RUN is stamped once at 010-INITIALIZE
006460*and never used again below -- kept so the run date is available
006470*to DISPLAY or to a future report heading; the DETTE record
006480*itself carries no posting date of its own.
006500 01  WK-DATE-OF-RUN                PIC 9(8).
006600 01  FILLER REDEFINES WK-DATE-OF-RUN.
006700     05 WK-RUN-CCYY                PIC 9(4).
006800     05 WK-RUN-MM                  PIC 99.
006900     05 WK-RUN-DD                  PIC 99.
007000
007050*------------- WK-RUN-TOTALS -- the three run tallies DISPLAYed
007060*by 900-TERMINATE at end of run; WK-REJECT-COUNT climbs on every
007070*GO TO 200-EXIT / 400-EXIT reject branch below, never on a
007080*successful add or delete.
007100 01  WK-RUN-TOTALS.
007200     05 WK-ADD-COUNT               PIC 9(5)  COMP.
007300     05 WK-DELETE-COUNT            PIC 9(5)  COMP.
007400     05 WK-REJECT-COUNT            PIC 9(5)  COMP.
007500 01  FILLER REDEFINES WK-RUN-TOTALS.
007600     05 WK-RUN-TOTALS-ALPHA        PIC X(15).
007700
007750*------------- WK-MONTANT-EDIT / its REDEFINES give a sign/digit
007760*split view of an amount field, kept on hand for the day a
007770*transaction source delivers MONTANT as unpacked text rather than
007780*numeric -- DT-MONTANT currently arrives already numeric off
007790*DETTE-TRANSACTION-FILE, so no split is needed before the
007791*MONTANT < 0.01 test in 200-ADD-DETTE.
007800 01  WK-MONTANT-EDIT                PIC S9(8)V99.
007900 01  FILLER REDEFINES WK-MONTANT-EDIT.
008000     05 WK-MONTANT-EDIT-SIGN        PIC X.
008100     05 WK-MONTANT-EDIT-DIGITS      PIC 9(9)V99.
008200
008250*------------- WK-CLIENT-LOOKUP-ID / W-FOUND-CLIENT-FOR-DETTE --
008260*the one-shot search key and found-flag for
008270*210-CHECK-CLIENT-EXISTS below; reset fresh on every call, never
008280*carried over between transactions.
008300 01  WK-CLIENT-LOOKUP-ID            PIC 9(9).
008400 01  W-FOUND-CLIENT-FOR-DETTE       PIC X.
008500     88 FOUND-CLIENT-FOR-DETTE     VALUE "Y".
008550*------------- W-DETTE-HAS-PAIEMENTS -- the GD0010 referential-
008560*guard flag; set only by 420-COMPARE-ONE-PAIEMENT-ROW below,
008570*never reset except at the top of 410-CHECK-DETTE-HAS-PAIEMENTS.
008600 01  W-DETTE-HAS-PAIEMENTS          PIC X.
008700     88 DETTE-HAS-PAIEMENTS        VALUE "Y".
008800
008850*------------- DUMMY is unreferenced filler -- a throwaway 77-
008860*level this shop has always closed WORKING-STORAGE with, left in
008870*place out of habit rather than for any live purpose.
008900 77  DUMMY                         PIC X.
009000*_________________________________________________________________
009100
009200 PROCEDURE DIVISION.
009250*------------- 000-MAIN-LINE drives the whole run: initialize,
009260*then one PERFORM per transaction record until
009270*DETTE-TRANSACTION-FILE is exhausted, then terminate.  No
009280*transaction is ever re-read and none is skipped.
009300
009400 000-MAIN-LINE.
009500
009600     PERFORM 010-INITIALIZE THRU 010-EXIT.
009700
009800     PERFORM 100-PROCESS-ONE-TRANSACTION THRU 100-EXIT
009900         UNTIL DETTRN-FILE-EOF.
010000
010100     PERFORM 900-TERMINATE THRU 900-EXIT.
010200
010300     STOP RUN.
010400*_________________________________________________________________
010500
010550*------------- Opens CONTROL-FILE (for the surrogate-key
010560*counter) and DETTE-FILE's in-memory table, then primes the
010570*transaction loop with its first READ -- the same priming-read
010580*pattern every sequential-loop program in this chain follows.
010600 010-INITIALIZE.
010700
010800     MOVE FUNCTION CURRENT-DATE TO WK-DATE-OF-RUN.
010900     MOVE ZERO TO WK-ADD-COUNT WK-DELETE-COUNT WK-REJECT-COUNT.
011000
011100     OPEN I-O CONTROL-FILE.
011200     PERFORM READ-CONTROL-RECORD.
011300
011400     PERFORM LOAD-DETTE-TABLE.
011500
011600     OPEN INPUT DETTE-TRANSACTION-FILE.
011700
011800     PERFORM 110-READ-NEXT-TRANSACTION THRU 110-EXIT.
011900 010-EXIT.
012000     EXIT.
012100*_________________________________________________________________
012200
012250*------------- Dispatches on DT-CODE -- DT-ADD or DT-DELETE are
012260*the only two legal codes; anything else is rejected outright
012270*with no attempt to guess what the operator meant.
012300 100-PROCESS-ONE-TRANSACTION.
012400
012500     IF DT-ADD
012600        PERFORM 200-ADD-DETTE THRU 200-EXIT
012700     ELSE
012800        IF DT-DELETE
012900           PERFORM 400-DELETE-DETTE THRU 400-EXIT
013000        ELSE
013100           DISPLAY
013200              "*** DETTE-TRANSACTION REJECTED -- BAD CODE ***"
013300           ADD 1 TO WK-REJECT-COUNT.
013400
013500     PERFORM 110-READ-NEXT-TRANSACTION THRU 110-EXIT.
013600 100-EXIT.
013700     EXIT.
013800*_________________________________________________________________
013900
014000 110-READ-NEXT-TRANSACTION.
014100
014200     READ DETTE-TRANSACTION-FILE
014300        AT END
014400           MOVE "10" TO WS-DETTRN-FILE-STATUS.
014500 110-EXIT.
014600     EXIT.
014700*_________________________________________________________________
014800
014850*------------- ADD -- two guards ahead of the actual posting:
014860*MONTANT-DETTE must be at least a penny, and the owning CLIENT
014870*must already be on CLIENT-FILE (AP0052's vendor-existence check,
014880*carried over under its new name).  Either guard failing REJECTs
014890*the whole transaction with nothing posted.
014900 200-ADD-DETTE.
015000
015100     IF DT-MONTANT < 0.01
015200        DISPLAY
015300           "*** ADD REJECTED -- MONTANT-DETTE MUST BE >= 0.01 ***"
015400        ADD 1 TO WK-REJECT-COUNT
015500        GO TO 200-EXIT.
015600
015700     MOVE DT-CLIENT-ID TO WK-CLIENT-LOOKUP-ID.
015800     PERFORM 210-CHECK-CLIENT-EXISTS THRU 210-EXIT.
015900     IF NOT FOUND-CLIENT-FOR-DETTE
016000        DISPLAY "*** ADD REJECTED -- CLIENT-ID NOT ON FILE "
016100                WK-CLIENT-LOOKUP-ID " ***"
016200        ADD 1 TO WK-REJECT-COUNT
016300        GO TO 200-EXIT.
016400
016450*------------- Past both guards -- assign the next surrogate
016460*DETTE-ID, append a new row to the end of DETTE-TABLE-AREA (no
016470*SEARCH needed, since a brand-new debt can never collide with an
016480*existing DT-ID-T), and seed MONTANT-PAYE at zero so
016490*MONTANT-RESTANT starts equal to the full MONTANT-DETTE.
016500     PERFORM GET-NEXT-DETTE-ID.
016600     ADD 1 TO DETTE-TABLE-COUNT.
016700     SET DETTE-IDX TO DETTE-TABLE-COUNT.
016800     MOVE WK-NEW-SURROGATE-ID TO DT-ID-T (DETTE-IDX).
016900     MOVE DT-DATE              TO DT-DATE-T (DETTE-IDX).
017000     MOVE DT-MONTANT           TO DT-MONTANT-T (DETTE-IDX).
017100     MOVE ZERO                 TO DT-MONTANT-PAYE-T (DETTE-IDX).
017150*------------- MONTANT-RESTANT = MONTANT-DETTE - MONTANT-PAYE --
017160*on a brand-new debt this always comes out equal to MONTANT-
017170*DETTE, since MONTANT-PAYE-T was just zeroed above.
017200     COMPUTE DT-MONTANT-REST-T (DETTE-IDX) =
017300             DT-MONTANT-T (DETTE-IDX) - DT-MONTANT-PAYE-T
017400                (DETTE-IDX).
017500     MOVE DT-CLIENT-ID          TO DT-CLIENT-ID-T (DETTE-IDX).
017600     MOVE "N"                  TO DT-DELETED (DETTE-IDX).
017700     ADD 1 TO WK-ADD-COUNT.
017800     DISPLAY "DETTE " WK-NEW-SURROGATE-ID " POSTED FOR CLIENT "
017900             WK-CLIENT-LOOKUP-ID ".".
018000 200-EXIT.
018100     EXIT.
018200*_________________________________________________________________
018300
018350*------------- Opens CLIENT-FILE fresh, reads it front to back
018360*looking for WK-CLIENT-LOOKUP-ID, then closes it again -- a
018370*straight sequential scan, not a SEARCH against an in-memory
018380*table, since this program does not otherwise need CLIENT-FILE
018390*loaded.
018400 210-CHECK-CLIENT-EXISTS.
018500
018600     MOVE "N" TO W-FOUND-CLIENT-FOR-DETTE.
018700     OPEN INPUT CLIENT-FILE.
018800     PERFORM 215-READ-CLIENT-FOR-GUARD.
018900     PERFORM 220-COMPARE-ONE-CLIENT-ROW
019000         UNTIL CLIENT-FILE-EOF OR FOUND-CLIENT-FOR-DETTE.
019100     CLOSE CLIENT-FILE.
019200 210-EXIT.
019300     EXIT.
019400*_________________________________________________________________
019500
019550*------------- One READ per call, AT END sets
019560*WS-CLIENT-FILE-STATUS to "10" so CLIENT-FILE-EOF trips.
019600 215-READ-CLIENT-FOR-GUARD.
019700
019800     READ CLIENT-FILE
019900        AT END
020000           MOVE "10" TO WS-CLIENT-FILE-STATUS.
020100*_________________________________________________________________
020200
020250*------------- Tests one CLIENT-FILE row against the lookup key;
020260*a match sets the found-flag and the surrounding UNTIL loop in
020270*210-CHECK-CLIENT-EXISTS stops reading -- a non-match reads on.
020300 220-COMPARE-ONE-CLIENT-ROW.
020400
020500     IF CLIENT-ID = WK-CLIENT-LOOKUP-ID
020600        MOVE "Y" TO W-FOUND-CLIENT-FOR-DETTE
020700     ELSE
020800        PERFORM 215-READ-CLIENT-FOR-GUARD.
020900*_________________________________________________________________
021000
021050*------------- DELETE -- two guards ahead of marking the row
021060*deleted: the DETTE-ID must actually be on file, and (GD0010) it
021070*must have no payment rows posted against it -- a debt that has
021080*collected even one payment can never be deleted, only left on
021090*file with its balance as-is.
021100 400-DELETE-DETTE.
021200
021300     MOVE DT-DETTE-ID TO WK-DETTE-ID.
021400     PERFORM LOOK-FOR-DETTE-RECORD.
021500
021600     IF NOT FOUND-DETTE-RECORD
021700        DISPLAY "*** DELETE REJECTED -- DETTE-ID NOT ON FILE "
021800                WK-DETTE-ID " ***"
021900        ADD 1 TO WK-REJECT-COUNT
022000        GO TO 400-EXIT.
022100
022200     PERFORM 410-CHECK-DETTE-HAS-PAIEMENTS THRU 410-EXIT.
022300     IF DETTE-HAS-PAIEMENTS
022400        DISPLAY "*** DELETE REJECTED -- DETTE " WK-DETTE-ID
022500                " HAS PAYMENT RECORDS ***"
022600        ADD 1 TO WK-REJECT-COUNT
022700        GO TO 400-EXIT.
022750*------------- DT-DELETED is a flag on the row, not a physical
022760*removal from DETTE-TABLE-AREA -- SAVE-DETTE-TABLE in
022770*PL-LOOK-FOR-DETTE-RECORD.CBL still rewrites every row, deleted
022780*or not; nothing downstream currently skips a deleted row on
022790*reload, so a deleted debt still occupies a table slot forever.
022800
022900     MOVE "Y" TO DT-DELETED (DETTE-IDX).
023000     ADD 1 TO WK-DELETE-COUNT.
023100     DISPLAY "DETTE " WK-DETTE-ID " DELETED.".
023200 400-EXIT.
023300     EXIT.
023400*_________________________________________________________________
023500
023550*------------- Opens PAIEMENT-FILE fresh, scans it front to back
023560*for any row whose PAIEMENT-DETTE-ID matches the debt being
023570*deleted, then closes it again -- stops at the very first
023580*matching payment, since one is enough to reject the delete.
023600 410-CHECK-DETTE-HAS-PAIEMENTS.
023700
023800     MOVE "N" TO W-DETTE-HAS-PAIEMENTS.
023900     OPEN INPUT PAIEMENT-FILE.
024000     PERFORM 415-READ-PAIEMENT-FOR-GUARD.
024100     PERFORM 420-COMPARE-ONE-PAIEMENT-ROW
024200         UNTIL PAIEMENT-FILE-EOF OR DETTE-HAS-PAIEMENTS.
024300     CLOSE PAIEMENT-FILE.
024400 410-EXIT.
024500     EXIT.
024600*_________________________________________________________________
024700
024750*------------- One READ per call, AT END sets
024760*WS-PAIEMENT-FILE-STATUS to "10" so PAIEMENT-FILE-EOF trips.
024800 415-READ-PAIEMENT-FOR-GUARD.
024900
025000     READ PAIEMENT-FILE
025100        AT END
025200           MOVE "10" TO WS-PAIEMENT-FILE-STATUS.
025300*_________________________________________________________________
025400
025450*------------- Tests one PAIEMENT-FILE row's DETTE-ID against the
025460*debt being deleted; a match sets the GD0010 guard flag and the
025470*surrounding UNTIL loop in 410-CHECK-DETTE-HAS-PAIEMENTS stops
025480*reading.
025500 420-COMPARE-ONE-PAIEMENT-ROW.
025600
025700     IF PAIEMENT-DETTE-ID = WK-DETTE-ID
025800        MOVE "Y" TO W-DETTE-HAS-PAIEMENTS
025900     ELSE
026000        PERFORM 415-READ-PAIEMENT-FOR-GUARD.
026100*_________________________________________________________________
026200
026250*------------- Rewrites the whole DETTE-TABLE-AREA back out to
026260*DETTE-FILE (picking up every ADD and every DT-DELETED flag set
026270*above), closes the transaction file and CONTROL-FILE, and
026280*DISPLAYs the three run totals for operations.
026300 900-TERMINATE.
026400
026500     PERFORM SAVE-DETTE-TABLE.
026600     CLOSE DETTE-TRANSACTION-FILE.
026700     CLOSE CONTROL-FILE.
026800
026900     DISPLAY "DETTE-POSTING TOTALS -- ADDED: " WK-ADD-COUNT
027000             "  DELETED: " WK-DELETE-COUNT
027100             "  REJECTED: " WK-REJECT-COUNT.
027200 900-EXIT.
027300     EXIT.
027400*_________________________________________________________________
027500
027550*------------- Shared surrogate-key and table-search paragraphs,
027560*appended the same way every program in this chain tacks its
027570*shared copybook paragraphs onto the bottom of PROCEDURE
027580*DIVISION -- PL-NEXT-SURROGATE-ID.CBL supplies GET-NEXT-DETTE-ID,
027590*PL-LOOK-FOR-DETTE-RECORD.CBL supplies LOAD-DETTE-TABLE /
027595*SAVE-DETTE-TABLE / LOOK-FOR-DETTE-RECORD.
027598 COPY "PL-NEXT-SURROGATE-ID.CBL".
027700 COPY "PL-LOOK-FOR-DETTE-RECORD.CBL".
027800*_________________________________________________________________

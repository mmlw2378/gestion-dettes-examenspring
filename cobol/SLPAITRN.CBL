000100* SLPAITRN.CBL
000200*-------------------------------------------------------------
000300*   FILE-CONTROL entry for the payment transaction input --
000400*   the core batch posting stream, one ADD/CHANGE/DELETE/
000500*   PAY-IN-FULL record at a time.
000600*-------------------------------------------------------------
000700      SELECT PAIEMENT-TRANSACTION-FILE ASSIGN TO "PAIEMENT-TRANS"
000800             ORGANIZATION IS LINE SEQUENTIAL
000900             FILE STATUS IS WS-PAITRN-FILE-STATUS.
001000

000100* WSPAITAB.CBL
000200*-------------------------------------------------------------
000300*   In-memory PAIEMENT-ID search table, loaded/saved the same
000400*   way as CLIENT-TABLE-AREA/DETTE-TABLE-AREA.  Sized for up
000500*   to 50000 payments on file.  Kept unsorted by insertion
000600*   order (payments are appended as posted) -- lookups by
000700*   PAIEMENT-ID use a sequential scan (PL-LOOK-FOR-PAIEMENT
000800*   -RECORD.CBL), the same way RECOMPUTE-DETTE-BALANCE must
000900*   scan the whole table to re-derive a debt's paid total.
001000*-------------------------------------------------------------
001100  01  PAIEMENT-TABLE-AREA.
001200      05 PAIEMENT-TABLE-COUNT           PIC 9(5) COMP VALUE ZERO.
001300      05 PAIEMENT-TABLE OCCURS 0 TO 50000 TIMES
001400                        DEPENDING ON PAIEMENT-TABLE-COUNT
001500                        INDEXED BY PAIEMENT-IDX.
001600         10 PT-ID-T                    PIC 9(9).
001700         10 PT-MONTANT-T               PIC S9(8)V99.
001800         10 PT-DATE-T                  PIC X(10).
001900         10 PT-DATE-CREATION-T         PIC X(26).
002000         10 PT-DETTE-ID-T               PIC 9(9).
002100         10 PT-DELETED                 PIC X.
002200            88 PT-ROW-DELETED          VALUE "Y".
002300      05 FILLER                        PIC X(04).
002400
002500  01  WK-PAIEMENT-ID                    PIC 9(9).
002600  01  W-FOUND-PAIEMENT-RECORD           PIC X.
002700      88 FOUND-PAIEMENT-RECORD         VALUE "Y".
002800  01  WK-RECOMPUTED-PAYE                PIC S9(8)V99.
002900

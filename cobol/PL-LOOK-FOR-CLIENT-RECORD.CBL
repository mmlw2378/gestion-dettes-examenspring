000100* PL-LOOK-FOR-CLIENT-RECORD.CBL
000200*-------------------------------------------------------------
000300*   Loads/saves/searches CLIENT-TABLE-AREA (see WSCLITAB.CBL).
000400*   LOOK-FOR-CLIENT-RECORD leaves CLIENT-IDX positioned on the
000500*   found row when FOUND-CLIENT-RECORD is set -- the calling
000600*   paragraph reads/updates CLIENT-TABLE(CLIENT-IDX) directly.
000700*-------------------------------------------------------------
000800 LOAD-CLIENT-TABLE.
000900
001000     MOVE ZERO TO CLIENT-TABLE-COUNT.
001100     OPEN INPUT CLIENT-FILE.
001200     PERFORM READ-CLIENT-FILE-NEXT-RECORD.
001300     PERFORM LOAD-ONE-CLIENT-ROW UNTIL CLIENT-FILE-EOF.
001400     CLOSE CLIENT-FILE.
001500*_________________________________________________________________
001600
001700 LOAD-ONE-CLIENT-ROW.
001800
001900     ADD 1 TO CLIENT-TABLE-COUNT.
002000     SET CLIENT-IDX TO CLIENT-TABLE-COUNT.
002100     MOVE CLIENT-ID        TO CT-ID (CLIENT-IDX).
002200     MOVE CLIENT-NOM       TO CT-NOM-T (CLIENT-IDX).
002300     MOVE CLIENT-TELEPHONE TO CT-TELEPHONE-T (CLIENT-IDX).
002400     MOVE CLIENT-ADRESSE   TO CT-ADRESSE-T (CLIENT-IDX).
002500     MOVE "N"              TO CT-DELETED (CLIENT-IDX).
002600     PERFORM READ-CLIENT-FILE-NEXT-RECORD.
002700*_________________________________________________________________
002800
002900 READ-CLIENT-FILE-NEXT-RECORD.
003000
003100     READ CLIENT-FILE
003200        AT END
003300           MOVE "10" TO WS-CLIENT-FILE-STATUS.
003400*_________________________________________________________________
003500
003600 SAVE-CLIENT-TABLE.
003700
003800     OPEN OUTPUT CLIENT-FILE.
003900     PERFORM SAVE-ONE-CLIENT-ROW
004000        VARYING CLIENT-IDX FROM 1 BY 1
004100          UNTIL CLIENT-IDX > CLIENT-TABLE-COUNT.
004200     CLOSE CLIENT-FILE.
004300*_________________________________________________________________
004400
004500 SAVE-ONE-CLIENT-ROW.
004600
004700     IF NOT CT-ROW-DELETED (CLIENT-IDX)
004800        MOVE CT-ID (CLIENT-IDX)        TO CLIENT-ID
004900        MOVE CT-NOM-T (CLIENT-IDX)     TO CLIENT-NOM
005000        MOVE CT-TELEPHONE-T (CLIENT-IDX) TO CLIENT-TELEPHONE
005100        MOVE CT-ADRESSE-T (CLIENT-IDX) TO CLIENT-ADRESSE
005200        WRITE CLIENT-RECORD.
005300*_________________________________________________________________
005400
005500 LOOK-FOR-CLIENT-RECORD.
005600
005700     MOVE "N" TO W-FOUND-CLIENT-RECORD.
005800     SEARCH ALL CLIENT-TABLE
005900        WHEN CT-ID (CLIENT-IDX) = WK-CLIENT-ID
006000             AND NOT CT-ROW-DELETED (CLIENT-IDX)
006100           MOVE "Y" TO W-FOUND-CLIENT-RECORD.
006200*_________________________________________________________________
006300

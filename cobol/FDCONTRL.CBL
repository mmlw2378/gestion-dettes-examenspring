000100* FDCONTRL.CBL
000200*-------------------------------------------------------------
000300*   CONTROL-FILE record -- the only record on the file,
000400*   always written/read at CONTROL-KEY = 1.
000500*-------------------------------------------------------------
000600  FD  CONTROL-FILE
000700      LABEL RECORDS ARE STANDARD.
000800  01  CONTROL-RECORD.
000900      05 CONTROL-LAST-CLIENT-ID         PIC 9(9).
001000      05 CONTROL-LAST-DETTE-ID          PIC 9(9).
001100      05 CONTROL-LAST-PAIEMENT-ID       PIC 9(9).
001200      05 FILLER                        PIC X(20).
001300

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAIEMENT-STATISTIQUES.
000300 AUTHOR. C-DUBOIS.
000400 INSTALLATION. ACCOUNTS-PAYABLE-DATA-CENTER.
000500 DATE-WRITTEN. 01/04/95.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*_________________________________________________________________
000900*    C H A N G E   L O G
001000*_________________________________________________________________
001100*01/04/95 MPR AP0150 SPLIT OFF ORIGINAL DEDUCTIBLES-REPORT FROM
001200*THE
001300*              AP0150 NIGHTLY VOUCHER RUN.                          AP0150
001400*09/13/99 MPR Y2K006 CENTURY WINDOW ON PAID-DATE FIELD -- Y2K
001500*PROJECT.
001600*05/18/03 CD  GD0012 SECOND COPY OF THE DEDUCTIBLES-REPORT
001700*MACHINERY,
001800*              GD0012 REPURPOSED FOR THE DEBT-LEDGER CONVERSION     GD0012
001900*GD0012 PROJECT -- SORTS PAIEMENT-FILE BY DETTE-ID AND              GD0012
002000*              GD0012 CONTROL-BREAKS ON THAT KEY, COMPUTING TOTAL,  GD0012
002100*              GD0012 AVERAGE, MIN, MAX AND PERCENT-PAID PER DEBT   GD0012
002200*              GD0012 RATHER THAN THE ORIGINAL PAID-DATE TOTALS.    GD0012
002300*07/02/03 CD  GD0017 PERCENT-PAID ROUNDED TO 4 DECIMALS BEFORE THE
002400*              GD0017 x100 STEP -- ROUNDING AFTER x100 INSTEAD      GD0017
002500*GD0017 GAVE A DIFFERENT ANSWER ON A                                GD0017
002600*              GD0017 HANDFUL OF DEBTS AND AUDIT FLAGGED IT.        GD0017
002700*04/11/07 CD  GD0033 MIN/MAX COMPARISON IN
002710*              GD0033 ACCUMULATE-ONE-PAIEMENT-ROW REWRITTEN AS A    GD0033
002720*              GD0033 SINGLE PERIOD-SCOPED NESTED IF -- THE EARLIER GD0033
002730*GD0033 DRAFT HAD SCOPE TERMINATORS THIS SHOP'S PROGRAMS DO
002740*              GD0033 NOT USE ANYWHERE ELSE.  NO CHANGE TO THE      GD0033
002750*              GD0033 ANSWER, ONLY TO HOW IT IS ARRIVED AT.         GD0033
002760*GD0033 SEE ACCUMULATE-ONE-PAIEMENT-ROW BELOW.
002800*_________________________________________________________________
002900*PURPOSE.  SORTS PAIEMENT-FILE BY PAIEMENT-DETTE-ID AND PRINTS ONE
003000*    CONTROL-BREAK SUMMARY LINE PER DEBT WITH: NOMBRE-PAIEMENTS,
003100*    MONTANT-TOTAL, MONTANT-MOYEN, MONTANT-MIN, MONTANT-MAX AND
003200*    POURCENTAGE-PAYE.  A DEBT WITH NO PAYMENTS ON FILE IS NOT
003300*    PRINTED -- IT HAS NOTHING TO SORT TO A CONTROL BREAK ON.
003350*THIS PROGRAM NEVER REWRITES PAIEMENT-FILE OR DETTE-FILE -- IT IS
003360*READ-ONLY AGAINST BOTH, THE SAME AS ITS SISTER REPORT,
003370*DETTE-STATISTIQUES.  DETTE-FILE IS CONSULTED ONLY TO PICK UP
003380*THE ORIGINAL DEBT AMOUNT NEEDED FOR THE PERCENT-PAID RATIO BELOW.
003390*_________________________________________________________________
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004150*------------- SLPAIEMT.CBL / SLDETTE.CBL are the same two SELECT
004160*members every other program that touches PAIEMENT-FILE or
004170*DETTE-FILE copies -- LINE SEQUENTIAL, organization never varies
004180*between programs sharing the two masters.
004200 COPY "SLPAIEMT.CBL".
004300 COPY "SLDETTE.CBL".
004400
004450*------------- PRINTER-FILE is this report's own print stream --
004460*unlike the two masters above it is not shared with any other
004470*program, so it is declared locally rather than through a COPY
004480*member.
004500 SELECT PRINTER-FILE
004600        ASSIGN TO "PAIEMENT-STATISTIQUES.PRN"
004700        ORGANIZATION IS LINE SEQUENTIAL.
004800
004850*------------- WORK-FILE is the SORT's GIVING target -- read back
004860*sequentially below in DETTE-ID order so the control break can
004870*walk it one row at a time without holding the whole sort in
004880*memory.
004900 SELECT WORK-FILE
005000        ASSIGN TO "WORK-FILE"
005100        ORGANIZATION IS SEQUENTIAL.
005200
005250*------------- SORT-FILE is the SORT verb's own scratch file --
005260*never opened or read directly by this program, only named on
005270*the SORT statement itself.
005300 SELECT SORT-FILE
005400        ASSIGN TO "SORT-FILE.TMP".
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005850*------------- FDPAIEMT.CBL / FDDETTE.CBL carry the PAIEMENT and
005860*DETTE record layouts -- identical copies to the ones
005870*PAIEMENT-POSTING and DETTE-POSTING use, so a field added to
005880*either master shows up here automatically.
005900 COPY "FDPAIEMT.CBL".
006000 COPY "FDDETTE.CBL".
006100
006150*------------- PRINTER-RECORD is one 80-column print line --
006160*TITLE/HEADING-1/HEADING-2/DETAIL-1 below are all MOVEd into it
006170*before the WRITE, the house pattern for every control-break
006180*report this shop runs.
006200 FD  PRINTER-FILE
006300     LABEL RECORDS ARE OMITTED.
006400 01  PRINTER-RECORD                PIC X(80).
006500
006600 FD  WORK-FILE
006700     LABEL RECORDS ARE STANDARD.
006750*------------- WORK-RECORD is the post-SORT row -- one field per
006760*PAIEMENT-FILE column actually needed downstream, in SORT-KEY-
006770*first order so the control break can read WORK-DETTE-ID without
006780*unpacking the whole row.
006800 01  WORK-RECORD.
006850*------------- WORK-PAIEMENT-ID carries the payment's own
006860*surrogate key -- read but not printed; PAIEMENT-DETTE-ID is the
006870*control-break key, not this field.
006900     05 WORK-PAIEMENT-ID           PIC 9(9).
006950*------------- WORK-MONTANT is the amount actually paid on this
006960*one payment row -- summed, mined for MIN/MAX and averaged by
006970*ACCUMULATE-ONE-PAIEMENT-ROW below.
007000     05 WORK-MONTANT               PIC S9(8)V99.
007050*------------- WORK-DATE / WORK-DATE-CREATION ride along unused
007060*by this report -- carried only because WSPAITAB.CBL's callers
007070*elsewhere expect the full PAIEMENT-FILE shape; nothing here
007080*prints or tests either field.
007100     05 WORK-DATE                  PIC X(10).
007200     05 WORK-DATE-CREATION         PIC X(26).
007250*------------- WORK-DETTE-ID is the SORT key -- PAIEMENT-DETTE-ID
007260*carried straight through, tested by PRINT-ALL-PAIEMENTS-BY-DETTE
007270*below to detect the break.
007300     05 WORK-DETTE-ID               PIC 9(9).
007400
007500 SD  SORT-FILE.
007550*------------- SORT-RECORD mirrors WORK-RECORD field for field --
007560*the SORT statement's USING/GIVING clauses move whole records,
007570*so the two layouts must agree byte for byte.
007600 01  SORT-RECORD.
007700     05 SORT-PAIEMENT-ID           PIC 9(9).
007800     05 SORT-MONTANT               PIC S9(8)V99.
007900     05 SORT-DATE                  PIC X(10).
008000     05 SORT-DATE-CREATION         PIC X(26).
008100     05 SORT-DETTE-ID               PIC 9(9).
008200
008300 WORKING-STORAGE SECTION.
008400
008450*------------- WSDETTAB.CBL is the sorted in-memory DETTE table
008460*shared with DETTE-POSTING -- loaded once below by
008470*LOAD-DETTE-TABLE and searched by LOOK-FOR-DETTE-RECORD to find
008480*each debt's original MONTANT-T for the percent-paid ratio.
008500 COPY "WSDETTAB.CBL".
008600
008650*------------- TITLE / HEADING-1 / HEADING-2 / DETAIL-1 below
008660*follow the shop's standard print-record group -- a PAGE-NUMBER
008670*edit field on TITLE, two underline rows under the column
008680*captions, and one packed detail line per control-break group.
008700 01  TITLE.
008800     05 FILLER              PIC X(25) VALUE SPACES.
008900     05 FILLER              PIC X(22) VALUE
009000        "PAIEMENT STATISTIQUES".
009100     05 FILLER              PIC X(18) VALUE SPACES.
009200     05 FILLER              PIC X(05) VALUE "PAGE:".
009300     05 PAGE-NUMBER         PIC 9(04) VALUE 0.
009400
009450*------------- Seven columns, left to right as they print:
009460*DETTE-ID, NOMBRE (payment count), TOTAL, MOYEN (average), MIN,
009470*MAX and %-PAYE -- same order DETAIL-1 packs them in below.
009500 01  HEADING-1.
009600     05 FILLER              PIC X(12) VALUE "DETTE-ID".
009700     05 FILLER              PIC X(08) VALUE "NOMBRE".
009800     05 FILLER              PIC X(15) VALUE "TOTAL".
009900     05 FILLER              PIC X(15) VALUE "MOYEN".
010000     05 FILLER              PIC X(15) VALUE "MIN".
010100     05 FILLER              PIC X(15) VALUE "MAX".
010200     05 FILLER              PIC X(10) VALUE "%-PAYE".
010300
010400 01  HEADING-2.
010500     05 FILLER              PIC X(12) VALUE "=========".
010600     05 FILLER              PIC X(08) VALUE "======".
010700     05 FILLER              PIC X(15) VALUE "============".
010800     05 FILLER              PIC X(15) VALUE "============".
010900     05 FILLER              PIC X(15) VALUE "============".
011000     05 FILLER              PIC X(15) VALUE "============".
011100     05 FILLER              PIC X(10) VALUE "======".
011200
011250*------------- DETAIL-1 -- one line per DETTE-ID control-break
011260*group.  D-MONTANT-MIN/MAX sit ahead of D-POURCENTAGE-PAYE on
011270*purpose, since the collections desk reads MIN/MAX before the
011280*percent when spotting an outlier payment on a debt.
011300 01  DETAIL-1.
011350*------------- D-DETTE-ID -- the broken-on key itself, zero
011360*suppressed, nine digits wide to match PAIEMENT-DETTE-ID.
011400     05 D-DETTE-ID                PIC ZZZZZZZZ9.
011500     05 FILLER                    PIC X(03) VALUE SPACES.
011550*------------- D-NOMBRE-PAIEMENTS -- count of payment rows folded
011560*into this one summary line; five digits is ample for any one
011570*debt's payment history.
011600     05 D-NOMBRE-PAIEMENTS        PIC ZZZZ9.
011700     05 FILLER                    PIC X(03) VALUE SPACES.
011750*------------- D-MONTANT-TOTAL -- sum of every WORK-MONTANT in
011760*the break group; signed edit in case a correcting negative
011770*payment ever drives the total below zero.
011800     05 D-MONTANT-TOTAL           PIC ZZ,ZZZ,ZZ9.99-.
011900     05 FILLER                    PIC X(01) VALUE SPACES.
011950*------------- D-MONTANT-MOYEN -- MONTANT-TOTAL divided by
011960*NOMBRE-PAIEMENTS, ROUNDED, computed once per break in
011970*PRINT-ALL-PAIEMENTS-BY-DETTE below.
012000     05 D-MONTANT-MOYEN           PIC ZZ,ZZZ,ZZ9.99-.
012100     05 FILLER                    PIC X(01) VALUE SPACES.
012150*------------- D-MONTANT-MIN / D-MONTANT-MAX -- smallest and
012160*largest single WORK-MONTANT seen in the break group, tracked row
012170*by row in ACCUMULATE-ONE-PAIEMENT-ROW below.
012200     05 D-MONTANT-MIN             PIC ZZ,ZZZ,ZZ9.99-.
012300     05 FILLER                    PIC X(01) VALUE SPACES.
012400     05 D-MONTANT-MAX             PIC ZZ,ZZZ,ZZ9.99-.
012500     05 FILLER                    PIC X(01) VALUE SPACES.
012550*------------- D-POURCENTAGE-PAYE -- MONTANT-TOTAL as a percent
012560*of the debt's original MONTANT-T, rounded per GD0017 below.
012600     05 D-POURCENTAGE-PAYE        PIC ZZ9.99.
012700
012750*------------- W-END-OF-FILE drives the PERFORM ... UNTIL loops
012760*below the same way every other program in this chain uses it --
012770*one flag, one 88-level, set only by READ-WORK-NEXT-RECORD's
012780*AT END clause.
012800 01  W-END-OF-FILE           PIC X.
012900     88 END-OF-FILE         VALUE "Y".
013000
013050*------------- W-PRINTED-LINES / PAGE-FULL -- the same
013060*30-line-page convention PLSORT.CBL's PRINT-HEADINGS and
013070*FINALIZE-PAGE paragraphs use for both statistics reports.
013100 01  W-PRINTED-LINES         PIC 99.
013200     88 PAGE-FULL           VALUE 30 THROUGH 99.
013300
013350*------------- WK-CURRENT-DETTE-ID is the break-key holding area
013360*-- latched at the top of each group by
013370*PRINT-ALL-PAIEMENTS-BY-DETTE, compared against every following
013380*WORK-DETTE-ID to detect where the group ends.
013400 01  WK-CURRENT-DETTE-ID      PIC 9(9).
013500 01  FILLER REDEFINES WK-CURRENT-DETTE-ID.
013600     05 WK-CURRENT-DETTE-ALPHA PIC X(9).
013700
013750*------------- WK-PAIEMENT-STATS carries the one accumulator that
013760*is not a money amount -- the payment count itself, used both to
013770*pick up the MIN/MAX seed row and to divide for the average.
013800 01  WK-PAIEMENT-STATS.
013900     05 WK-NOMBRE-PAIEMENTS       PIC 9(5)  COMP.
014000 01  FILLER REDEFINES WK-PAIEMENT-STATS.
014100     05 WK-PAIEMENT-STATS-ALPHA   PIC X(5).
014200
014250*------------- WK-MONTANT-FIGURES groups the four running money
014260*accumulators together so one FILLER REDEFINES below can dump
014270*all four as a single alphanumeric block if ever needed for a
014280*diagnostic DISPLAY -- none of the four is itself COMP, since
014290*each carries two decimal places of currency.
014300 01  WK-MONTANT-FIGURES.
014310     05 WK-MONTANT-TOTAL           PIC S9(9)V99.
014320     05 WK-MONTANT-MIN             PIC S9(8)V99.
014330     05 WK-MONTANT-MAX             PIC S9(8)V99.
014340     05 WK-MONTANT-MOYEN           PIC S9(8)V99.
014350 01  FILLER REDEFINES WK-MONTANT-FIGURES.
014360     05 WK-MONTANT-FIGURES-ALPHA  PIC X(35).
014400
014450*------------- WK-POURCENTAGE-RATIO holds the raw division result
014460*to four decimal places, per GD0017, before COMPUTE multiplies it
014470*by 100 into WK-POURCENTAGE-PAYE -- keeping the two fields
014480*separate is what makes the GD0017 rounding-order fix possible.
014700 01  WK-POURCENTAGE-RATIO         PIC S9(1)V9(4).
014750*------------- WK-POURCENTAGE-PAYE is the already-x100 percent,
014760*moved straight to D-POURCENTAGE-PAYE with no further scaling.
014800 01  WK-POURCENTAGE-PAYE          PIC S9(3)V99.
014850*------------- WK-DETTE-MONTANT is the one debt's original
014860*MONTANT-T, picked up from DETTE-TABLE-AREA below -- the
014870*denominator of the percent-paid ratio.
014900 01  WK-DETTE-MONTANT             PIC S9(8)V99.
015000
015050*------------- DUMMY is unreferenced filler -- a throwaway 77-
015060*level this shop has always closed WORKING-STORAGE with, left in
015070*place out of habit rather than for any live purpose.
015100 77  DUMMY                       PIC X.
015200*_________________________________________________________________
015300
015400 PROCEDURE DIVISION.
015450*------------- Sort PAIEMENT-FILE into WORK-FILE by DETTE-ID,
015460*load DETTE-TABLE so the percent-paid step below can find each
015470*debt's original amount, then drive the control-break loop until
015480*WORK-FILE runs out.
015500
015600     SORT SORT-FILE
015700          ON ASCENDING KEY SORT-DETTE-ID
015800          USING PAIEMENT-FILE
015900          GIVING WORK-FILE.
016000
016100     OPEN I-O WORK-FILE.
016150*------------- LOAD-DETTE-TABLE is shared with DETTE-POSTING and
016160*DETTE-STATISTIQUES via PL-LOOK-FOR-DETTE-RECORD.CBL -- loads the
016170*whole DETTE-FILE into DETTE-TABLE-AREA so LOOK-FOR-DETTE-RECORD
016180*can SEARCH ALL it below without a second pass of the file.
016200     PERFORM LOAD-DETTE-TABLE.
016300
016400     OPEN OUTPUT PRINTER-FILE.
016500
016600     MOVE 0 TO PAGE-NUMBER.
016700     MOVE "N" TO W-END-OF-FILE.
016800
016900     PERFORM PRINT-HEADINGS.
017000
017100     PERFORM READ-WORK-NEXT-RECORD.
017200
017250*------------- A freshly posted PAIEMENT-FILE with no rows at all
017260*still reaches this SORT successfully -- it simply sorts to an
017270*empty WORK-FILE, so this IS-the-file-empty branch prints one
017280*plain message instead of a blank report.
017300     IF END-OF-FILE
017400        MOVE "NO PAIEMENT RECORDS ON FILE." TO PRINTER-RECORD
017500        WRITE PRINTER-RECORD BEFORE ADVANCING 1
017600     ELSE
017700        PERFORM PRINT-ALL-PAIEMENTS-BY-DETTE UNTIL END-OF-FILE.
017800
017900     PERFORM FINALIZE-PAGE.
018000
018100     CLOSE WORK-FILE.
018200     CLOSE PRINTER-FILE.
018300
018400     STOP RUN.
018500*_________________________________________________________________
018600
018650*------------- One READ per call, AT END sets END-OF-FILE --
018660*PRINT-ALL-PAIEMENTS-BY-DETTE's closing PERFORM ... UNTIL and
018670*ACCUMULATE-ONE-PAIEMENT-ROW's own inner PERFORM both drive
018680*through this same paragraph.
018700 READ-WORK-NEXT-RECORD.
018800
018900     READ WORK-FILE
019000        AT END
019100           MOVE "Y" TO W-END-OF-FILE.
019200*_________________________________________________________________
019300
019350*------------- One control-break group per call -- latches the
019360*key, accumulates every row that shares it, derives average and
019370*percent-paid, then prints the one summary line for the group.
019400 PRINT-ALL-PAIEMENTS-BY-DETTE.
019500
019600*------------- Zero the per-debt accumulators
019700*----------------------------
019800
019900     MOVE ZERO TO WK-NOMBRE-PAIEMENTS.
020000     MOVE ZERO TO WK-MONTANT-TOTAL WK-MONTANT-MIN WK-MONTANT-MAX.
020100
020200*------------- Save the breaking value
020300*------------------------------------
020400
020500     MOVE WORK-DETTE-ID TO WK-CURRENT-DETTE-ID.
020600
020650*------------- Loop ends at the first row whose WORK-DETTE-ID no
020660*longer matches the saved key, or at end of WORK-FILE, whichever
020670*comes first -- WORK-FILE's SORT order guarantees every row for
020680*one debt is contiguous, so no row for this debt can appear
020690*after the break is detected.
020700     PERFORM ACCUMULATE-ONE-PAIEMENT-ROW
020800         UNTIL WORK-DETTE-ID NOT = WK-CURRENT-DETTE-ID
020900            OR END-OF-FILE.
021000
021100*------------- Derive average and percent-paid
021200*----------------------------
021300
021350*------------- A debt can only reach here with at least one
021360*payment row counted -- the ELSE branch is dead code against any
021370*WORK-FILE this program itself sorted, kept only because the
021380*DIVIDE above would abend on a zero divisor if it ever were not.
021400     IF WK-NOMBRE-PAIEMENTS > 0
021500        DIVIDE WK-MONTANT-TOTAL BY WK-NOMBRE-PAIEMENTS
021600           GIVING WK-MONTANT-MOYEN ROUNDED
021700     ELSE
021800        MOVE ZERO TO WK-MONTANT-MOYEN WK-MONTANT-MIN
021900           WK-MONTANT-MAX.
022000
022100     MOVE ZERO TO WK-DETTE-ID.
022200     MOVE WK-CURRENT-DETTE-ID TO WK-DETTE-ID.
022250*------------- LOOK-FOR-DETTE-RECORD (PL-LOOK-FOR-DETTE-RECORD.CBL)
022260*SEARCH ALLs DETTE-TABLE-AREA for WK-DETTE-ID, setting
022270*FOUND-DETTE-RECORD and DETTE-IDX.
022300     PERFORM LOOK-FOR-DETTE-RECORD.
022400     IF FOUND-DETTE-RECORD
022500        MOVE DT-MONTANT-T (DETTE-IDX) TO WK-DETTE-MONTANT
022600     ELSE
022650*------------- A debt on PAIEMENT-FILE with no matching row left
022660*on DETTE-FILE should not occur under the posting guards in
022670*DETTE-POSTING and PAIEMENT-POSTING, but this report still
022680*degrades to a zero percent-paid rather than abend if it ever did.
022700        MOVE ZERO TO WK-DETTE-MONTANT.
022800
022850*------------- GD0017 -- round to 4 decimals first, then x100,
022860*so the percent-paid figure matches what a hand calculation of
022870*MONTANT-TOTAL / MONTANT-T x 100 would give to the penny.
022900     IF WK-DETTE-MONTANT > 0
023000        DIVIDE WK-MONTANT-TOTAL BY WK-DETTE-MONTANT
023100           GIVING WK-POURCENTAGE-RATIO ROUNDED
023200        COMPUTE WK-POURCENTAGE-PAYE = WK-POURCENTAGE-RATIO * 100
023300     ELSE
023400        MOVE ZERO TO WK-POURCENTAGE-PAYE.
023500
023600*------------- Print the control-break summary line
023700*-----------------------
023800
023850*------------- Page break ahead of the detail line, never after
023860*-- the same convention PLSORT.CBL's PRINT-HEADINGS/FINALIZE-PAGE
023870*pair enforces for DETTE-STATISTIQUES, so a break group is never
023880*split across the page boundary.
023900     IF PAGE-FULL
024000        PERFORM FINALIZE-PAGE
024100        PERFORM PRINT-HEADINGS.
024200
024250*------------- Seven MOVEs, one per DETAIL-1 column, in the same
024260*left-to-right order the HEADING-1 captions print in above.
024300     MOVE WK-CURRENT-DETTE-ID      TO D-DETTE-ID.
024400     MOVE WK-NOMBRE-PAIEMENTS       TO D-NOMBRE-PAIEMENTS.
024500     MOVE WK-MONTANT-TOTAL          TO D-MONTANT-TOTAL.
024600     MOVE WK-MONTANT-MOYEN          TO D-MONTANT-MOYEN.
024700     MOVE WK-MONTANT-MIN            TO D-MONTANT-MIN.
024800     MOVE WK-MONTANT-MAX            TO D-MONTANT-MAX.
024900     MOVE WK-POURCENTAGE-PAYE       TO D-POURCENTAGE-PAYE.
025000
025100     MOVE DETAIL-1 TO PRINTER-RECORD.
025200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
025300     ADD 1 TO W-PRINTED-LINES.
025400*_________________________________________________________________
025500
025550*------------- Folds one WORK-FILE row into the running totals
025560*for the debt currently being broken on, then reads the next row
025570*-- called repeatedly by the UNTIL loop in
025580*PRINT-ALL-PAIEMENTS-BY-DETTE above, never CALLed or PERFORMed
025590*from anywhere else.
025600 ACCUMULATE-ONE-PAIEMENT-ROW.
025700
025750*------------- NOMBRE-PAIEMENTS and MONTANT-TOTAL are simple
025760*running sums -- no conditional test needed on either.
025800     ADD 1 TO WK-NOMBRE-PAIEMENTS.
025900     ADD WORK-MONTANT TO WK-MONTANT-TOTAL.
026000
026050*------------- GD0033 -- single period-scoped sentence, no
026060*scope terminator.  The first row of a group seeds both MIN and
026070*MAX from itself; every row after that tests against MIN, then
026080*(whether or not the MIN test fired) tests the same row against
026090*MAX -- two independent comparisons of ONE row, not an
026100*either/or choice, so both IFs must run on every row past the
026110*first.
026200     IF WK-NOMBRE-PAIEMENTS = 1
026300        MOVE WORK-MONTANT TO WK-MONTANT-MIN
026400        MOVE WORK-MONTANT TO WK-MONTANT-MAX
026500     ELSE
026600        IF WORK-MONTANT < WK-MONTANT-MIN
026700           MOVE WORK-MONTANT TO WK-MONTANT-MIN
026800        IF WORK-MONTANT > WK-MONTANT-MAX
026900           MOVE WORK-MONTANT TO WK-MONTANT-MAX.
027000
027050*------------- Advance to the next WORK-FILE row before
027060*returning -- the UNTIL clause in
027070*PRINT-ALL-PAIEMENTS-BY-DETTE tests WORK-DETTE-ID against the
027080*saved break key using THIS read's result, not the one that
027090*brought us into this paragraph.
027100     PERFORM READ-WORK-NEXT-RECORD.
027300*_________________________________________________________________
027400
027450*------------- Shared LOOK-FOR-DETTE-RECORD / pagination
027460*paragraphs, appended the same way every program in this chain
027470*tacks its shared copybook paragraphs onto the bottom of
027480*PROCEDURE DIVISION.
027500 COPY "PL-LOOK-FOR-DETTE-RECORD.CBL".
027600 COPY "PLSORT.CBL".
027700*_________________________________________________________________

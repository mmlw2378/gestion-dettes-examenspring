000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CONTROLE-FICHIER.
000300 AUTHOR. P-MERCIER.
000400 INSTALLATION. ACCOUNTS-PAYABLE-DATA-CENTER.
000500 DATE-WRITTEN. 02/09/87.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*_________________________________________________________________
000900*    C H A N G E   L O G
001000*_________________________________________________________________
001100*02/09/87 RF  ORIG   ORIGINAL CONTROL-FILE-MAINTENANCE,
001200*INTERACTIVE
001300*ORIG   DISPLAY/CHANGE MENU FOR CONTROL-LAST-VOUCHER.                 ORIG
001400*11/19/91 JT  AP0102 ADDED "INVALID FIELD" RE-PROMPT ON THE CHANGE
001500*AP0102 MENU (OPERATORS WERE KEYING 9 AND LOCKING UP).              AP0102
001600*09/22/99 MPR Y2K007 CENTURY WINDOW REVIEW -- NO DATE FIELDS ON
001700*THIS
001800*Y2K007 RECORD, NO CHANGE REQUIRED.  NOTED FOR THE FILE.
001900* 02/10/01 MPR GD0007 REPURPOSED FOR THE DEBT-LEDGER CONVERSION
002000*              GD0007 PROJECT.  CONTROL-RECORD NOW CARRIES THREE    GD0007
002100*              GD0007 LAST-ASSIGNED-ID COUNTERS (CLIENT/DETTE/      GD0007
002200*GD0007 PAIEMENT) INSTEAD OF ONE LAST-VOUCHER COUNTER.              GD0007
002300*GD0007 THE INTERACTIVE DISPLAY/CHANGE MENU IS DROPPED --           GD0007
002400*GD0007 THE LEDGER'S SURROGATE KEYS ARE MAINTAINED ONLY             GD0007
002500*GD0007 BY PL-NEXT-SURROGATE-ID.CBL DURING POSTING, SO              GD0007
002600*GD0007 THIS PROGRAM IS NOW A READ-ONLY BATCH LISTING               GD0007
002700*              GD0007 RUN AFTER THE NIGHTLY CHAIN TO CONFIRM THE    GD0007
002800*              GD0007 COUNTERS AGREE WITH WHAT WAS POSTED.          GD0007
002850*03/30/04 CD  GD0019 ADDED THE "ERROR READING CONTROL-FILE" TRAP
002860*BELOW -- BEFORE GD0019 A MISSING CONTROL-FILE RECORD JUST FELL
002870*THROUGH TO DISPLAY-CONTROL-RECORD WITH ZEROS, WHICH LOOKED LIKE A
002880*CLEAN RUN WITH NO COUNTERS ASSIGNED YET INSTEAD OF A SETUP ERROR.
002900*_________________________________________________________________
003000*PURPOSE.  LISTS THE CURRENT LAST-ASSIGNED CLIENT-ID, DETTE-ID AND
003100*PAIEMENT-ID COUNTERS FROM CONTROL-FILE.  READ-ONLY -- NOTHING ON
003200*    CONTROL-FILE IS CHANGED BY THIS PROGRAM.
003250*THIS IS THE ONE PLACE THE NIGHTLY CHAIN LETS SOMEONE SEE WHAT THE
003260*SURROGATE-ID COUNTERS LOOK LIKE WITHOUT HAVING TO BROWSE
003270*CONTROL-FILE DIRECTLY WITH A FILE-DUMP UTILITY.
003300*_________________________________________________________________
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004050*------------- SLCONTRL.CBL assigns CONTROL-FILE the same way
004060*every other program that opens it does, so a RELATIVE
004070*organization and fixed CONTROL-KEY definition never drift
004080*between programs sharing this one master file.
004100
004200 COPY "SLCONTRL.CBL".
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004550*------------- FDCONTRL.CBL is the one-record layout shared by
004560*every program that touches CONTROL-FILE -- CLIENT-MAINTENANCE,
004570*DETTE-POSTING and PAIEMENT-POSTING each COPY the identical
004580*member, so the three surrogate-key counters stay in the same
004590*relative positions everywhere they are read or rewritten.
004600
004700 COPY "FDCONTRL.CBL".
004800
004900 WORKING-STORAGE SECTION.
005000
005050*------------- W-ERROR-READING-CTRL-FILE (GD0019) -- set by
005060*READ-CONTROL-FILE-ONLY-RECORD below whenever the INVALID KEY
005070*condition fires on the single CONTROL-RECORD this program reads.
005100 COPY "WSCONTRL.CBL".
005200
005300 01  W-ERROR-READING-CTRL-FILE      PIC X.
005400     88 ERROR-READING-CTRL-FILE    VALUE "Y".
005410*88 ERROR-READING-CTRL-FILE IS TRUE ONLY WHEN THE READ BELOW
005420*RAISES INVALID KEY -- A MISSING OR ZERO-LENGTH CONTROL-FILE
005430*IS THE ONLY WAY THAT HAPPENS, SINCE THE KEY ITSELF IS A LITERAL.
005500
005550*------------- WK-LISTING-LINE is the one-shot banner DISPLAYed
005560*ahead of the three counter lines -- there is no heading/detail
005570*split here the way the two statistics reports do it, since this
005580*whole listing is three lines long.
005600 01  WK-LISTING-LINE.
005700     05 FILLER                     PIC X(22) VALUE SPACES.
005800     05 FILLER                     PIC X(30) VALUE
005900        "CONTROL-FILE COUNTER LISTING".
006000
006050*------------- Each COUNTER-EDIT/COUNTER-ALPHA pair below exists
006060*only so the zoned surrogate-key counter can be DISPLAYed as
006070*plain digits -- CONTROL-LAST-xxx-ID itself is never altered.
006100 01  WK-CLIENT-COUNTER-EDIT         PIC 9(9).
006200 01  FILLER REDEFINES WK-CLIENT-COUNTER-EDIT.
006300     05 WK-CLIENT-COUNTER-ALPHA     PIC X(9).
006400
006500 01  WK-DETTE-COUNTER-EDIT          PIC 9(9).
006600 01  FILLER REDEFINES WK-DETTE-COUNTER-EDIT.
006700     05 WK-DETTE-COUNTER-ALPHA      PIC X(9).
006800
006900 01  WK-PAIEMENT-COUNTER-EDIT       PIC 9(9).
007000 01  FILLER REDEFINES WK-PAIEMENT-COUNTER-EDIT.
007100     05 WK-PAIEMENT-COUNTER-ALPHA   PIC X(9).
007200
007250*------------- WK-LISTING-LINE-COUNT is tallied but not yet
007260*tested against a page-size 88-level the way the two statistics
007270*reports do -- this listing never runs long enough to paginate.
007300 77  WK-LISTING-LINE-COUNT          PIC 9(2) COMP.
007400 77  DUMMY                        PIC X.
007500*_________________________________________________________________
007600
007700 PROCEDURE DIVISION.
007750*------------- Open, read the single CONTROL-RECORD, and either
007760*list its three counters or abort the run with a message --
007770*there is no retry and no alternate key, since CONTROL-KEY is
007780*always 1 on a correctly initialized CONTROL-FILE.
007800
007900     OPEN INPUT CONTROL-FILE.
008000     PERFORM READ-CONTROL-FILE-ONLY-RECORD.
008100
008150*------------- GD0019 abort trap -- see change log above.  No
008160*message is stronger than "RUN ABORTED" on purpose -- this run
008170*is never scheduled unqualified; operations is expected to chase
008180*down why CONTROL-FILE is missing before re-running the job.
008200     IF ERROR-READING-CTRL-FILE
008300        DISPLAY
008400           "*** ERROR READING CONTROL-FILE -- RUN ABORTED ***"
008500     ELSE
008600        PERFORM DISPLAY-CONTROL-RECORD.
008700
008800     CLOSE CONTROL-FILE.
008900
008950*------------- EXIT PROGRAM then STOP RUN -- EXIT PROGRAM is a
008960*no-op here since this module is never CALLed, only run
008970*standalone; it is left in from the days this paragraph was
008980*written as a subprogram callable from the old driver menu.
009000     EXIT PROGRAM.
009100
009200     STOP RUN.
009300*_________________________________________________________________
009400
009450*------------- CONTROL-FILE is RELATIVE, keyed by CONTROL-KEY;
009460*this program only ever reads relative record 1, the single row
009470*the posting programs' PL-NEXT-SURROGATE-ID.CBL maintains.
009500 READ-CONTROL-FILE-ONLY-RECORD.
009600
009700     MOVE 1 TO CONTROL-KEY.
009800     MOVE "N" TO W-ERROR-READING-CTRL-FILE.
009900
010000     READ CONTROL-FILE RECORD
010100        INVALID KEY
010200           MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
010300*_________________________________________________________________
010400
010450*------------- Three straight MOVE/DISPLAY/ADD groups, one per
010460*counter -- CLIENT, then DETTE, then PAIEMENT, in the same order
010470*the three surrogate-key counters appear on CONTROL-RECORD.
010500 DISPLAY-CONTROL-RECORD.
010600
010700     MOVE ZERO TO WK-LISTING-LINE-COUNT.
010800     DISPLAY WK-LISTING-LINE.
010900
011000     MOVE CONTROL-LAST-CLIENT-ID    TO WK-CLIENT-COUNTER-EDIT.
011100     MOVE CONTROL-LAST-DETTE-ID     TO WK-DETTE-COUNTER-EDIT.
011200     MOVE CONTROL-LAST-PAIEMENT-ID  TO WK-PAIEMENT-COUNTER-EDIT.
011300
011350*------------- Line 1 of 3 -- CLIENT-ID counter, advanced by
011360*PL-NEXT-SURROGATE-ID.CBL inside CLIENT-MAINTENANCE on every ADD.
011400     DISPLAY "1) LAST CLIENT-ID ASSIGNED.....: "
011500        WK-CLIENT-COUNTER-ALPHA.
011600     ADD 1 TO WK-LISTING-LINE-COUNT.
011650*------------- Line 2 of 3 -- DETTE-ID counter, advanced inside
011660*DETTE-POSTING on every ADD against a client.
011700     DISPLAY "2) LAST DETTE-ID ASSIGNED......: "
011800        WK-DETTE-COUNTER-ALPHA.
011900     ADD 1 TO WK-LISTING-LINE-COUNT.
011950*------------- Line 3 of 3 -- PAIEMENT-ID counter, advanced
011960*inside PAIEMENT-POSTING on every ADD and PAY-IN-FULL.
012000     DISPLAY "3) LAST PAIEMENT-ID ASSIGNED...: "
012100        WK-PAIEMENT-COUNTER-ALPHA.
012200     ADD 1 TO WK-LISTING-LINE-COUNT.
012300*_________________________________________________________________

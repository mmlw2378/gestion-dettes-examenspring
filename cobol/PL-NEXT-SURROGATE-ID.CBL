000100* PL-NEXT-SURROGATE-ID.CBL
000200*-------------------------------------------------------------
000300*   Shared surrogate-key paragraphs against CONTROL-FILE.
000400*   CONTROL-FILE must already be OPEN I-O in the calling
000500*   program.  Each GET-NEXT-xxx-ID paragraph bumps its counter
000600*   and rewrites the control record immediately, the same
000700*   habit the old control-file-maintenance program used for
000800*   CONTROL-LAST-VOUCHER.
000900*-------------------------------------------------------------
001000 READ-CONTROL-RECORD.
001100
001200     MOVE "N" TO W-ERROR-ON-CONTROL-FILE.
001300     READ CONTROL-FILE RECORD
001400        INVALID KEY
001500           MOVE "Y" TO W-ERROR-ON-CONTROL-FILE.
001600*_________________________________________________________________
001700
001800 GET-NEXT-CLIENT-ID.
001900
002000     ADD 1 TO CONTROL-LAST-CLIENT-ID.
002100     MOVE CONTROL-LAST-CLIENT-ID TO WK-NEW-SURROGATE-ID.
002200     REWRITE CONTROL-RECORD
002300        INVALID KEY
002400           MOVE "Y" TO W-ERROR-ON-CONTROL-FILE.
002500*_________________________________________________________________
002600
002700 GET-NEXT-DETTE-ID.
002800
002900     ADD 1 TO CONTROL-LAST-DETTE-ID.
003000     MOVE CONTROL-LAST-DETTE-ID TO WK-NEW-SURROGATE-ID.
003100     REWRITE CONTROL-RECORD
003200        INVALID KEY
003300           MOVE "Y" TO W-ERROR-ON-CONTROL-FILE.
003400*_________________________________________________________________
003500
003600 GET-NEXT-PAIEMENT-ID.
003700
003800     ADD 1 TO CONTROL-LAST-PAIEMENT-ID.
003900     MOVE CONTROL-LAST-PAIEMENT-ID TO WK-NEW-SURROGATE-ID.
004000     REWRITE CONTROL-RECORD
004100        INVALID KEY
004200           MOVE "Y" TO W-ERROR-ON-CONTROL-FILE.
004300*_________________________________________________________________
004400

000100* WSDATE.CBL
000200*-------------------------------------------------------------
000300*   WORKING-STORAGE used to stamp PAIEMENT-DATE-CREATION with
000400*   the processing timestamp.  This used to back the
000500*   interactive date-entry routine PLDATE.CBL; the batch
000600*   posting engine only needs FUNCTION CURRENT-DATE broken out
000700*   into a 26-byte stamp, so the GDTV- date-entry-validation
000800*   fields that routine needed are dropped -- transaction
000900*   dates arrive as text on the input record now, nothing
001000*   prompts for them.
001100*-------------------------------------------------------------
001200  01  GDTV-CURRENT-DATE-TIME.
001300      05 GDTV-CCYYMMDD               PIC 9(8).
001400      05 GDTV-HHMMSS                 PIC 9(6).
001500      05 GDTV-HUNDREDTHS             PIC 9(2).
001600      05 GDTV-GMT-DIFF               PIC S9(4).
001700  01  FILLER                         PIC X(04).
001800
001900*---------- Value returned to the calling paragraph
002000  77 GDTV-TIMESTAMP-26               PIC X(26).
002100

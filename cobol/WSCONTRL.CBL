000100* WSCONTRL.CBL
000200*-------------------------------------------------------------
000300*   Working copy of the CONTROL-FILE key, for the programs
000400*   that bump a surrogate-key counter (see
000500*   PL-NEXT-SURROGATE-ID.CBL).
000600*-------------------------------------------------------------
000700  01  WS-CONTROL-WORK-AREA.
000800      05 CONTROL-KEY                   PIC 9(4) COMP VALUE 1.
000900      05 W-ERROR-ON-CONTROL-FILE        PIC X.
001000         88 ERROR-ON-CONTROL-FILE      VALUE "Y".
001100      05 WK-NEW-SURROGATE-ID            PIC 9(9).
001200      05 FILLER                        PIC X(05).
001300

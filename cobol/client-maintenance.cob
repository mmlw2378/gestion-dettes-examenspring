000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CLIENT-MAINTENANCE.
000300 AUTHOR. P-MERCIER.
000400 INSTALLATION. ACCOUNTS-PAYABLE-DATA-CENTER.
000500 DATE-WRITTEN. 02/09/87.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*_________________________________________________________________
000900*    C H A N G E   L O G
001000*_________________________________________________________________
001100* 02/09/87 RF  ORIG   ORIGINAL VENDOR-MAINTENANCE (AP SYSTEM).
001200* 07/30/88 RF  AP0039 ADDED VENDOR-NAME DUPLICATE-CHECK ON ADD.
001300*05/11/91 JT  AP0097 PHONE-NUMBER EDIT ADDED TO ADD/CHANGE
001400*MODULES.
001500*09/02/99 MPR Y2K002 CENTURY WINDOW ON ALL DATE EDITS -- Y2K
001600*PROJECT.
001700*02/02/01 MPR GD0002 REPURPOSED FOR THE DEBT-LEDGER CONVERSION
001800*PROJECT.
001900*GD0002 VENDOR-NUMBER/NAME/ADDRESS BECOME CLIENT-ID/NOM/            GD0002
002000*GD0002 ADRESSE.  INTERACTIVE ACCEPT/MENU LOOP REPLACED             GD0002
002100*GD0002 WITH CLIENT-TRANSACTION-FILE DRIVEN BATCH LOOP --           GD0002
002200*GD0002 NO OPERATOR INPUT, ONE TRANSACTION RECORD PER               GD0002
002300*              GD0002 ADD/CHANGE/DELETE REQUEST.                    GD0002
002400*03/09/01 MPR GD0009 ADDED "CANNOT DELETE CLIENT WITH DEBTS ON
002500*FILE"
002600*              GD0009 REFERENTIAL GUARD AGAINST THE DETTE-FILE.     GD0009
002700*04/02/01 CD  GD0014 TELEPHONE-NUMBER UNIQUENESS NOW CHECKED ON
002800*CHANGE
002900*GD0014 AS WELL AS ON ADD, PER CREDIT-OFFICE REQUEST.               GD0014
002950*06/04/08 CD  GD0036 FIELD-LEVEL COMMENTARY ADDED THROUGHOUT --
002960*              GD0036 NO LOGIC CHANGE, DOCUMENTATION ONLY, TO       GD0036
002970*              GD0036 MATCH THE SAME PASS MADE OVER                 GD0036
002980*GD0036 DETTE-POSTING AND THE TWO STATISTICS REPORTS.
003000*_________________________________________________________________
003100*PURPOSE.  BATCH MAINTENANCE OF THE CLIENT (BORROWER) MASTER FROM
003200*CLIENT-TRANSACTION-FILE.  ADD ASSIGNS THE NEXT SURROGATE
003300*CLIENT-ID
003400*OUT OF CONTROL-FILE; CHANGE REWRITES AN EXISTING CLIENT; DELETE
003500*IS
003600*REJECTED WHEN THE CLIENT STILL OWNS DEBT RECORDS.  TELEPHONE MUST
003700*    BE PRESENT, PATTERN-VALID, AND UNIQUE ACROSS THE WHOLE FILE.
003750*THIS PROGRAM RUNS FIRST IN THE NIGHTLY CHAIN (SEE
003760*GESTION-DETTES) -- A NEW CLIENT ADDED HERE MUST ALREADY BE ON
003770*FILE BEFORE DETTE-POSTING RUNS, SINCE A DEBT CANNOT BE POSTED
003780*AGAINST A CLIENT-ID THAT DOES NOT YET EXIST.
003800*_________________________________________________________________
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004150*------------- TELEPHONE-CHARACTER -- the CLASS condition used
004160*by 215-CHECK-ONE-PHONE-CHARACTER below to test one character of
004170*CT-TELEPHONE at a time; digits, a leading plus sign, a hyphen,
004180*a blank and parentheses are the only characters a telephone
004190*number on this file is ever allowed to contain.
004200     C01 IS TOP-OF-FORM
004300     CLASS TELEPHONE-CHARACTER IS "0" THRU "9" "+" "-" " " "("
004400        ")".
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004750*------------- SLCLIENT.CBL -- the CLIENT master this program
004760*exists to maintain; LINE SEQUENTIAL, loaded whole into
004770*CLIENT-TABLE-AREA below rather than read record by record.
004800 COPY "SLCLIENT.CBL".
004850*------------- SLCLITRN.CBL -- the line-sequential transaction
004860*file this run is driven from; one ADD, CHANGE or DELETE code
004870*per record, read front to back exactly once.
004900 COPY "SLCLITRN.CBL".
004950*------------- SLDETTE.CBL -- opened briefly inside
004960*410-CHECK-CLIENT-HAS-DETTES below, the GD0009 referential guard
004970*against deleting a client that still owns debt records.
005000 COPY "SLDETTE.CBL".
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005350*------------- FDCLIENT.CBL -- the CLIENT record layout;
005360*CT-ID/CT-NOM-T/etc. (the OCCURS table view) come from
005370*WSCLITAB.CBL below, not from this FD -- this FD's 01-level is
005380*only used while the file is physically open for
005390*LOAD-CLIENT-TABLE / SAVE-CLIENT-TABLE.
005400
005600 COPY "FDCLIENT.CBL".
005650*------------- FDCLITRN.CBL -- one CT-ADD, CT-CHANGE or
005660*CT-DELETE transaction per record; CT-CODE carries the
005670*88-levels tested in 100-PROCESS-ONE-TRANSACTION below.
005700 COPY "FDCLITRN.CBL".
005750*------------- FDDETTE.CBL -- read-only here; DETTE-CLIENT-ID is
005760*the only field 420-COMPARE-ONE-DETTE-ROW below actually tests.
005800 COPY "FDDETTE.CBL".
005900
006000 WORKING-STORAGE SECTION.
006050*------------- WSFILSTA.CBL -- the shared file-status switches
006060*(WS-CLITRN-FILE-STATUS, WS-DETTE-FILE-STATUS and their
006070*CLITRN-FILE-EOF / DETTE-FILE-EOF 88-levels) -- every program
006080*that drives a sequential read-to-EOF loop COPYs this one
006090*member.
006100 COPY "WSFILSTA.CBL".
006150*------------- WSCONTRL.CBL -- the CONTROL-RECORD working-
006160*storage image used by PL-NEXT-SURROGATE-ID.CBL's
006170*GET-NEXT-CLIENT-ID paragraph below.
006200 COPY "WSCONTRL.CBL".
006250*------------- WSCLITAB.CBL -- the sorted in-memory CLIENT
006260*table; 200-ADD-CLIENT appends a new row to the end of it,
006270*300-CHANGE-CLIENT and 400-DELETE-CLIENT update an existing row
006280*in place, and 900-TERMINATE rewrites the whole table back out
006290*to CLIENT-FILE at end of run.
006300 COPY "WSCLITAB.CBL".
006400
006450*------------- WK-DATE-OF-RUN is stamped once at 010-INITIALIZE
006460*and never used again below -- kept so the run date is available
006470*to DISPLAY or to a future report heading; nothing on the CLIENT
006480*record itself carries a maintenance date of its own.
006500 01  WK-DATE-OF-RUN                PIC 9(8).
006600 01  FILLER REDEFINES WK-DATE-OF-RUN.
006700     05 WK-RUN-CCYY                PIC 9(4).
006800     05 WK-RUN-MM                  PIC 99.
006900     05 WK-RUN-DD                  PIC 99.
007000
007050*------------- WK-RUN-TOTALS -- the four run tallies DISPLAYed
007060*by 900-TERMINATE at end of run; WK-REJECT-COUNT climbs on every
007070*GO TO 200-EXIT / 300-EXIT / 400-EXIT reject branch below, never
007080*on a successful add, change or delete.
007100 01  WK-RUN-TOTALS.
007200     05 WK-ADD-COUNT               PIC 9(5)  COMP.
007300     05 WK-CHANGE-COUNT            PIC 9(5)  COMP.
007400     05 WK-DELETE-COUNT            PIC 9(5)  COMP.
007500     05 WK-REJECT-COUNT            PIC 9(5)  COMP.
007600 01  FILLER REDEFINES WK-RUN-TOTALS.
007700     05 WK-RUN-TOTALS-ALPHA        PIC X(20).
007800
007850*------------- WK-CHECK-TELEPHONE / WK-EXCLUDE-CLIENT-ID are the
007860*two working fields 220-CHECK-TELEPHONE-UNIQUE below searches
007870*with -- WK-EXCLUDE-CLIENT-ID is zero on an ADD (nothing to
007880*exclude) and the row's own CLIENT-ID on a CHANGE (GD0014 --
007890*a client keeping its own telephone number is not a collision).
007900 01  WK-CHECK-TELEPHONE             PIC X(20).
008000 01  WK-EXCLUDE-CLIENT-ID           PIC 9(9).
008010 01  FILLER REDEFINES WK-EXCLUDE-CLIENT-ID.
008020     05 WK-EXCLUDE-CLIENT-ID-ALPHA   PIC X(9).
008050*------------- W-TELEPHONE-ALREADY-ON-FILE -- set only by
008060*225-COMPARE-ONE-CLIENT-ROW below when a non-deleted row other
008070*than WK-EXCLUDE-CLIENT-ID shares the telephone being checked.
008100 01  W-TELEPHONE-ALREADY-ON-FILE   PIC X.
008200     88 TELEPHONE-ALREADY-ON-FILE VALUE "Y".
008250*------------- W-VALID-TELEPHONE-FORMAT -- set "Y" at the top of
008260*every format check and knocked down to "N" by
008270*215-CHECK-ONE-PHONE-CHARACTER the first time a character
008280*outside TELEPHONE-CHARACTER is found.
008300 01  W-VALID-TELEPHONE-FORMAT      PIC X.
008400     88 VALID-TELEPHONE-FORMAT     VALUE "Y".
008450*------------- W-CLIENT-HAS-DETTES -- the GD0009 referential-
008460*guard flag; set only by 420-COMPARE-ONE-DETTE-ROW below, never
008470*reset except at the top of 410-CHECK-CLIENT-HAS-DETTES.
008500 01  W-CLIENT-HAS-DETTES           PIC X.
008600     88 CLIENT-HAS-DETTES          VALUE "Y".
008700
008750*------------- WK-PHONE-SUBSCRIPT -- the VARYING subscript
008760*210-VALIDATE-TELEPHONE-FORMAT drives across all 20 telephone
008770*positions, one character at a time.
008800 01  WK-PHONE-SUBSCRIPT            PIC 9(2)  COMP.
008900
008950*------------- DUMMY is unreferenced filler -- a throwaway 77-
008960*level this shop has always closed WORKING-STORAGE with, left in
008970*place out of habit rather than for any live purpose.
009100 77  DUMMY                         PIC X.
009200*_________________________________________________________________
009300
009400 PROCEDURE DIVISION.
009450*------------- 000-MAIN-LINE drives the whole run: initialize,
009460*then one PERFORM per transaction record until
009470*CLIENT-TRANSACTION-FILE is exhausted, then terminate.  No
009480*transaction is ever re-read and none is skipped.
009500
009600 000-MAIN-LINE.
009700
009800     PERFORM 010-INITIALIZE THRU 010-EXIT.
009900
010000     PERFORM 100-PROCESS-ONE-TRANSACTION THRU 100-EXIT
010100         UNTIL CLITRN-FILE-EOF.
010200
010300     PERFORM 900-TERMINATE THRU 900-EXIT.
010400
010500     STOP RUN.
010600*_________________________________________________________________
010700
010750*------------- Opens CONTROL-FILE (for the surrogate-key
010760*counter) and CLIENT-FILE's in-memory table, then primes the
010770*transaction loop with its first READ -- the same priming-read
010780*pattern every sequential-loop program in this chain follows.
010800 010-INITIALIZE.
010900
011000     MOVE FUNCTION CURRENT-DATE TO WK-DATE-OF-RUN.
011100     MOVE ZERO TO WK-ADD-COUNT WK-CHANGE-COUNT WK-DELETE-COUNT
011200                  WK-REJECT-COUNT.
011300
011400     OPEN I-O CONTROL-FILE.
011500     PERFORM READ-CONTROL-RECORD.
011600
011700     PERFORM LOAD-CLIENT-TABLE.
011800
011900     OPEN INPUT CLIENT-TRANSACTION-FILE.
012000
012100     PERFORM 110-READ-NEXT-TRANSACTION THRU 110-EXIT.
012200 010-EXIT.
012300     EXIT.
012400*_________________________________________________________________
012500
012550*------------- Dispatches on CT-CODE -- CT-ADD, CT-CHANGE and
012560*CT-DELETE are the only three legal codes; anything else is
012570*rejected outright with no attempt to guess what the operator
012580*meant.
012600 100-PROCESS-ONE-TRANSACTION.
012700
012800     IF CT-ADD
012900        PERFORM 200-ADD-CLIENT THRU 200-EXIT
013000     ELSE
013100        IF CT-CHANGE
013200           PERFORM 300-CHANGE-CLIENT THRU 300-EXIT
013300        ELSE
013400           IF CT-DELETE
013500              PERFORM 400-DELETE-CLIENT THRU 400-EXIT
013600           ELSE
013700              DISPLAY
013800                 "*** CLIENT-TRANSACTION REJECTED -- BAD CODE ***"
013900              ADD 1 TO WK-REJECT-COUNT.
014000
014100     PERFORM 110-READ-NEXT-TRANSACTION THRU 110-EXIT.
014200 100-EXIT.
014300     EXIT.
014400*_________________________________________________________________
014500
014550*------------- One READ per call, AT END sets
014560*WS-CLITRN-FILE-STATUS to "10" so CLITRN-FILE-EOF trips.
014600 110-READ-NEXT-TRANSACTION.
014700
014800     READ CLIENT-TRANSACTION-FILE
014900        AT END
015000           MOVE "10" TO WS-CLITRN-FILE-STATUS.
015100 110-EXIT.
015200     EXIT.
015300*_________________________________________________________________
015400
015450*------------- ADD -- three guards ahead of the actual posting:
015460*NOM/TELEPHONE/ADRESSE must all be present, TELEPHONE must match
015470*the house CLASS pattern, and TELEPHONE must not already belong
015480*to another client -- any one guard failing REJECTs the whole
015490*transaction with nothing posted.
015500 200-ADD-CLIENT.
015600
015700     IF CT-NOM = SPACES OR CT-TELEPHONE = SPACES OR CT-ADRESSE =
015800        SPACES
015900        DISPLAY "*** ADD REJECTED -- NOM/TEL/ADRESSE MISSING ***"
016000        ADD 1 TO WK-REJECT-COUNT
016100        GO TO 200-EXIT.
016200
016300     PERFORM 210-VALIDATE-TELEPHONE-FORMAT THRU 210-EXIT.
016400     IF NOT VALID-TELEPHONE-FORMAT
016500        DISPLAY "*** ADD REJECTED -- INVALID TELEPHONE FORMAT ***"
016600        ADD 1 TO WK-REJECT-COUNT
016700        GO TO 200-EXIT.
016800
016850*------------- WK-EXCLUDE-CLIENT-ID stays zero on an ADD -- no
016860*row on file yet has this telephone to exclude from the check.
016900     MOVE CT-TELEPHONE TO WK-CHECK-TELEPHONE.
017000     MOVE ZERO         TO WK-EXCLUDE-CLIENT-ID.
017100     PERFORM 220-CHECK-TELEPHONE-UNIQUE THRU 220-EXIT.
017200     IF TELEPHONE-ALREADY-ON-FILE
017300        DISPLAY
017400           "*** ADD REJECTED -- TELEPHONE ALREADY ON FILE ***"
017500        ADD 1 TO WK-REJECT-COUNT
017600        GO TO 200-EXIT.
017700
017750*------------- Past all three guards -- assign the next
017760*surrogate CLIENT-ID, append a new row to the end of
017770*CLIENT-TABLE-AREA (no SEARCH needed, since a brand-new client
017780*can never collide with an existing CT-ID).
017800     PERFORM GET-NEXT-CLIENT-ID.
017900     ADD 1 TO CLIENT-TABLE-COUNT.
018000     SET CLIENT-IDX TO CLIENT-TABLE-COUNT.
018100     MOVE WK-NEW-SURROGATE-ID TO CT-ID (CLIENT-IDX).
018200     MOVE CT-NOM               TO CT-NOM-T (CLIENT-IDX).
018300     MOVE CT-TELEPHONE         TO CT-TELEPHONE-T (CLIENT-IDX).
018400     MOVE CT-ADRESSE           TO CT-ADRESSE-T (CLIENT-IDX).
018500     MOVE "N"                  TO CT-DELETED (CLIENT-IDX).
018600     ADD 1 TO WK-ADD-COUNT.
018700     DISPLAY "CLIENT " WK-NEW-SURROGATE-ID " ADDED.".
018800 200-EXIT.
018900     EXIT.
019000*_________________________________________________________________
019100
019150*------------- Tests every character position 1 through 20 of
019160*CT-TELEPHONE against TELEPHONE-CHARACTER, stopping early the
019170*moment an invalid character is found -- a trailing run of
019180*SPACE positions on a shorter telephone number is not itself a
019190*format error.
019200 210-VALIDATE-TELEPHONE-FORMAT.
019300
019400     MOVE "Y" TO W-VALID-TELEPHONE-FORMAT.
019500     PERFORM 215-CHECK-ONE-PHONE-CHARACTER
019600         VARYING WK-PHONE-SUBSCRIPT FROM 1 BY 1
019700           UNTIL WK-PHONE-SUBSCRIPT > 20
019800              OR NOT VALID-TELEPHONE-FORMAT.
019900 210-EXIT.
020000     EXIT.
020100*_________________________________________________________________
020200
020250*------------- AP0097 -- a blank position is always acceptable
020260*(a telephone number shorter than 20 characters is padded with
020270*spaces); any non-blank position outside TELEPHONE-CHARACTER
020280*fails the whole format check.
020300 215-CHECK-ONE-PHONE-CHARACTER.
020400
020500     IF CT-TELEPHONE-CHARS (WK-PHONE-SUBSCRIPT) NOT = SPACE
020600        IF CT-TELEPHONE-CHARS (WK-PHONE-SUBSCRIPT)
020700                    IS NOT TELEPHONE-CHARACTER
020800           MOVE "N" TO W-VALID-TELEPHONE-FORMAT.
020900*_________________________________________________________________
021000
021050*------------- GD0014 -- scans the whole CLIENT-TABLE-AREA for a
021060*non-deleted row sharing WK-CHECK-TELEPHONE, excluding
021070*WK-EXCLUDE-CLIENT-ID from the comparison -- called from both
021080*200-ADD-CLIENT and 300-CHANGE-CLIENT below.
021100 220-CHECK-TELEPHONE-UNIQUE.
021200
021300     MOVE "N" TO W-TELEPHONE-ALREADY-ON-FILE.
021400     PERFORM 225-COMPARE-ONE-CLIENT-ROW
021500         VARYING CLIENT-IDX FROM 1 BY 1
021600           UNTIL CLIENT-IDX > CLIENT-TABLE-COUNT.
021700 220-EXIT.
021800     EXIT.
021900*_________________________________________________________________
022000
022050*------------- Three nested IFs, one period -- deleted rows are
022060*skipped outright; a matching telephone on the excluded
022070*CLIENT-ID (the row's own number on a CHANGE) is not a
022080*collision; anything else matching is.
022100 225-COMPARE-ONE-CLIENT-ROW.
022200
022300     IF NOT CT-ROW-DELETED (CLIENT-IDX)
022400        IF CT-TELEPHONE-T (CLIENT-IDX) = WK-CHECK-TELEPHONE
022500           IF CT-ID (CLIENT-IDX) NOT = WK-EXCLUDE-CLIENT-ID
022600              MOVE "Y" TO W-TELEPHONE-ALREADY-ON-FILE.
022700*_________________________________________________________________
022800
022850*------------- CHANGE -- the row must exist, NOM/TELEPHONE/
022860*ADRESSE must all still be present after the change, the new
022870*TELEPHONE must be format-valid, and (GD0014) it must be unique
022880*excluding this client's own prior number.
022900 300-CHANGE-CLIENT.
023000
023100     MOVE CT-CLIENT-ID TO WK-CLIENT-ID.
023200     PERFORM LOOK-FOR-CLIENT-RECORD.
023300
023400     IF NOT FOUND-CLIENT-RECORD
023500        DISPLAY "*** CHANGE REJECTED -- CLIENT-ID NOT ON FILE "
023600                WK-CLIENT-ID " ***"
023700        ADD 1 TO WK-REJECT-COUNT
023800        GO TO 300-EXIT.
023900
024000     IF CT-NOM = SPACES OR CT-TELEPHONE = SPACES OR CT-ADRESSE =
024100        SPACES
024200        DISPLAY
024300           "*** CHANGE REJECTED -- NOM/TEL/ADRESSE MANDATORY ***"
024400        ADD 1 TO WK-REJECT-COUNT
024500        GO TO 300-EXIT.
024600
024700     PERFORM 210-VALIDATE-TELEPHONE-FORMAT THRU 210-EXIT.
024800     IF NOT VALID-TELEPHONE-FORMAT
024900        DISPLAY
025000           "*** CHANGE REJECTED -- INVALID TELEPHONE FORMAT ***"
025100        ADD 1 TO WK-REJECT-COUNT
025200        GO TO 300-EXIT.
025300
025350*------------- WK-EXCLUDE-CLIENT-ID is this row's own
025360*CLIENT-ID on a CHANGE (GD0014) -- keeping the same telephone
025370*number the client already had is never a collision with
025380*itself.
025400     MOVE CT-TELEPHONE  TO WK-CHECK-TELEPHONE.
025500     MOVE WK-CLIENT-ID  TO WK-EXCLUDE-CLIENT-ID.
025600     PERFORM 220-CHECK-TELEPHONE-UNIQUE THRU 220-EXIT.
025700     IF TELEPHONE-ALREADY-ON-FILE
025800        DISPLAY
025900           "*** CHANGE REJECTED -- TELEPHONE ALREADY ON FILE ***"
026000        ADD 1 TO WK-REJECT-COUNT
026100        GO TO 300-EXIT.
026200
026300     MOVE CT-NOM       TO CT-NOM-T (CLIENT-IDX).
026400     MOVE CT-TELEPHONE TO CT-TELEPHONE-T (CLIENT-IDX).
026500     MOVE CT-ADRESSE   TO CT-ADRESSE-T (CLIENT-IDX).
026600     ADD 1 TO WK-CHANGE-COUNT.
026700     DISPLAY "CLIENT " WK-CLIENT-ID " CHANGED.".
026800 300-EXIT.
026900     EXIT.
027000*_________________________________________________________________
027100
027150*------------- DELETE -- two guards ahead of marking the row
027160*deleted: the CLIENT-ID must actually be on file, and (GD0009)
027170*it must own no debt records -- a client with even one debt on
027180*file, paid off or not, can never be deleted.
027200 400-DELETE-CLIENT.
027300
027400     MOVE CT-CLIENT-ID TO WK-CLIENT-ID.
027500     PERFORM LOOK-FOR-CLIENT-RECORD.
027600
027700     IF NOT FOUND-CLIENT-RECORD
027800        DISPLAY "*** DELETE REJECTED -- CLIENT-ID NOT ON FILE "
027900                WK-CLIENT-ID " ***"
028000        ADD 1 TO WK-REJECT-COUNT
028100        GO TO 400-EXIT.
028200
028300     PERFORM 410-CHECK-CLIENT-HAS-DETTES THRU 410-EXIT.
028400     IF CLIENT-HAS-DETTES
028500        DISPLAY "*** DELETE REJECTED -- CLIENT " WK-CLIENT-ID
028600                " OWNS DEBT RECORDS ***"
028700        ADD 1 TO WK-REJECT-COUNT
028800        GO TO 400-EXIT.
028850*------------- CT-DELETED is a flag on the row, not a physical
028860*removal from CLIENT-TABLE-AREA -- SAVE-CLIENT-TABLE in
028870*PL-LOOK-FOR-CLIENT-RECORD.CBL still rewrites every row,
028880*deleted or not.
028900
029000     MOVE "Y" TO CT-DELETED (CLIENT-IDX).
029100     ADD 1 TO WK-DELETE-COUNT.
029200     DISPLAY "CLIENT " WK-CLIENT-ID " DELETED.".
029300 400-EXIT.
029400     EXIT.
029500*_________________________________________________________________
029600
029650*------------- Opens DETTE-FILE fresh, scans it front to back
029660*for any row whose DETTE-CLIENT-ID matches the client being
029670*deleted, then closes it again -- stops at the very first
029680*matching debt, since one is enough to reject the delete.
029700 410-CHECK-CLIENT-HAS-DETTES.
029800
029900     MOVE "N" TO W-CLIENT-HAS-DETTES.
030000     OPEN INPUT DETTE-FILE.
030100     PERFORM 415-READ-DETTE-FOR-GUARD.
030200     PERFORM 420-COMPARE-ONE-DETTE-ROW
030300         UNTIL DETTE-FILE-EOF OR CLIENT-HAS-DETTES.
030400     CLOSE DETTE-FILE.
030500 410-EXIT.
030600     EXIT.
030700*_________________________________________________________________
030800
030850*------------- One READ per call, AT END sets
030860*WS-DETTE-FILE-STATUS to "10" so DETTE-FILE-EOF trips.
030900 415-READ-DETTE-FOR-GUARD.
031000
031100     READ DETTE-FILE
031200        AT END
031300           MOVE "10" TO WS-DETTE-FILE-STATUS.
031400*_________________________________________________________________
031500
031550*------------- Tests one DETTE-FILE row's CLIENT-ID against the
031560*client being deleted; a match sets the GD0009 guard flag and
031570*the surrounding UNTIL loop in 410-CHECK-CLIENT-HAS-DETTES stops
031580*reading.
031600 420-COMPARE-ONE-DETTE-ROW.
031700
031800     IF DETTE-CLIENT-ID = WK-CLIENT-ID
031900        MOVE "Y" TO W-CLIENT-HAS-DETTES
032000     ELSE
032100        PERFORM 415-READ-DETTE-FOR-GUARD.
032200*_________________________________________________________________
032300
032350*------------- Rewrites the whole CLIENT-TABLE-AREA back out to
032360*CLIENT-FILE (picking up every ADD, CHANGE and CT-DELETED flag
032370*set above), closes the transaction file and CONTROL-FILE, and
032380*DISPLAYs the four run totals for operations.
032400 900-TERMINATE.
032500
032600     PERFORM SAVE-CLIENT-TABLE.
032700     CLOSE CLIENT-TRANSACTION-FILE.
032800     CLOSE CONTROL-FILE.
032900
033000     DISPLAY "CLIENT-MAINTENANCE TOTALS -- ADDED: " WK-ADD-COUNT
033100             "  CHANGED: " WK-CHANGE-COUNT
033200             "  DELETED: " WK-DELETE-COUNT
033300             "  REJECTED: " WK-REJECT-COUNT.
033400 900-EXIT.
033500     EXIT.
033600*_________________________________________________________________
033650
033670*------------- Shared surrogate-key and table-search paragraphs,
033680*appended the same way every program in this chain tacks its
033690*shared copybook paragraphs onto the bottom of PROCEDURE
033695*DIVISION.
033800 COPY "PL-NEXT-SURROGATE-ID.CBL".
033900 COPY "PL-LOOK-FOR-CLIENT-RECORD.CBL".
034000*_________________________________________________________________
